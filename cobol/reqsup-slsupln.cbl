000100*--------------------------------------------------------------
000200* SLSUPLN.CBL - SELECT for the SUPPLY-LINE reference file.
000300* Small enough to load whole - REQAPR01 reads it once at OPEN
000400* time into SUPPLY-LINE-TABLE and SEARCHes it from there for
000500* the supervisory-node and local-fulfilment rules; see
000600* WSSUPST.CBL.
000700*--------------------------------------------------------------
000800     SELECT SUPPLY-LINE-FILE
000900         ASSIGN TO "SUPLINE"
001000         ORGANIZATION IS SEQUENTIAL.
