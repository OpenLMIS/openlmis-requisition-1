000100*--------------------------------------------------------------
000200* SLPRSEL.CBL - SELECT for the PERIOD-RESULT file, the output
000300* of the Period Selection Service run (PERSEL01).
000400*--------------------------------------------------------------
000500     SELECT PERIOD-RESULT-FILE
000600         ASSIGN TO "PERRSLT"
000700         ORGANIZATION IS SEQUENTIAL.
