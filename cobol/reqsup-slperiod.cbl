000100*--------------------------------------------------------------
000200* SLPERIOD.CBL - SELECT for the processing PERIOD file.
000300* Pre-sorted by DPU-9018 (periods extract) ascending by
000400* schedule id then start date - see PERSEL01/REQAPR01.
000500*--------------------------------------------------------------
000600     SELECT PERIOD-FILE
000700         ASSIGN TO "PERIOD"
000800         ORGANIZATION IS LINE SEQUENTIAL.
