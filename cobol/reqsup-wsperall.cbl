000100*--------------------------------------------------------------
000200* WSPERALL.CBL - PERIOD-ALL-TABLE working storage.
000300* The whole PERIOD file, loaded once at the start of the
000400* PERSEL01 run.  PERSEL01 slices this into one schedule's
000500* worth at a time (PERIOD-GROUP-TABLE, WSPERST.CBL) for the
000600* current/eligible/previous-period rules, and scans it again
000700* by facility+program for the new-requisition-period rule.
000800*--------------------------------------------------------------
000900 77  WK7-MAX-ALL-PERIODS   PIC 9(05) COMP VALUE 02000.
001000 77  WK7-ALL-PERIOD-COUNT  PIC 9(05) COMP VALUE ZERO.
001100 77  WK7-ALL-PERIOD-IX     PIC 9(05) COMP VALUE ZERO.
001200 77  WK7-GROUP-START-IX    PIC 9(05) COMP VALUE ZERO.
001300 77  WK7-GROUP-END-IX      PIC 9(05) COMP VALUE ZERO.
001400
001500 01  PERIOD-ALL-TABLE.
001600     05  PAT-ENTRY OCCURS 02000 TIMES
001700                   INDEXED BY PAT-IDX.
001800         10  PAT-PERIOD-ID       PIC X(08).
001900         10  PAT-SCHEDULE-ID     PIC X(08).
002000         10  PAT-PROGRAM-ID      PIC X(08).
002100         10  PAT-FACILITY-ID     PIC X(08).
002200         10  PAT-START-DATE      PIC 9(08).
002300         10  PAT-END-DATE        PIC 9(08).
