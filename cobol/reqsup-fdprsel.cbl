000100*--------------------------------------------------------------
000200* FDPRSEL.CBL - PERIOD-RESULT-RECORD, 64 bytes.
000300* One record per program/facility per result the period rule
000400* engine produced: a CURRENT period, an ELIGIBLE period, the
000500* PREVIOUS period, the NEWPERIOD chosen for initiation, or an
000600* error code in place of NEWPERIOD.
000700*--------------------------------------------------------------
000800 FD  PERIOD-RESULT-FILE
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 64 CHARACTERS.
001100 01  PERIOD-RESULT-RECORD.
001200     05  PRR-PROGRAM-ID          PIC X(08).
001300     05  PRR-FACILITY-ID         PIC X(08).
001400     05  PRR-SCHEDULE-ID         PIC X(08).
001500     05  PRR-RESULT-TYPE         PIC X(10).
001600         88  PRR-IS-CURRENT          VALUE "CURRENT   ".
001700         88  PRR-IS-ELIGIBLE         VALUE "ELIGIBLE  ".
001800         88  PRR-IS-PREVIOUS         VALUE "PREVIOUS  ".
001900         88  PRR-IS-NEWPERIOD        VALUE "NEWPERIOD ".
002000         88  PRR-IS-ERROR            VALUE "ERROR     ".
002100     05  PRR-PERIOD-ID           PIC X(08).
002200     05  PRR-ERROR-CODE          PIC X(20).
002300     05  FILLER                  PIC X(02) VALUE SPACE.
