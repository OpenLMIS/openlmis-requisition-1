000100*--------------------------------------------------------------
000200* FDREQLN.CBL - REQUISITION-LINE-RECORD, 32 bytes.
000300* One line per orderable on a requisition, grouped by
000400* LIN-REQ-ID.  Quantities are whole numbers, packed - no
000500* monetary arithmetic is ever done against this record.
000600*--------------------------------------------------------------
000700 FD  REQUISITION-LINE-FILE
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 32 CHARACTERS.
001000 01  REQUISITION-LINE-RECORD.
001100     05  LIN-REQ-ID              PIC X(08).
001200     05  LIN-ORDERABLE-ID        PIC X(08).
001300     05  LIN-REQUESTED-QTY       PIC S9(07) COMP-3.
001400     05  LIN-APPROVED-QTY        PIC S9(07) COMP-3.
001500     05  FILLER                  PIC X(08) VALUE SPACE.
