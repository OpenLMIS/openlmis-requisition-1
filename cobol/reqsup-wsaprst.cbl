000100*--------------------------------------------------------------
000200* WSAPRST.CBL - APPROVED-PRODUCT-TABLE working storage.
000300* Reference data only in this run of the approval processor -
000400* loaded whole so it is on hand if a later release needs it
000500* for an emergency-order-point edit; see the program-level
000600* note in REQAPR01 before adding one.
000700*--------------------------------------------------------------
000800 77  WK6-MAX-APR-PRODUCTS  PIC 9(05) COMP VALUE 02000.
000900 77  WK6-APR-COUNT         PIC 9(05) COMP VALUE ZERO.
001000 77  WK6-APR-IX            PIC 9(05) COMP VALUE ZERO.
001100
001200 01  APR-PRODUCT-TABLE.
001300     05  APT-ENTRY OCCURS 02000 TIMES
001400                   INDEXED BY APT-IDX.
001500         10  APT-PRODUCT-ID      PIC X(08).
001600         10  APT-MAX-MOS         PIC S9(03)V9(02) COMP-3.
001700         10  APT-MIN-MOS         PIC S9(03)V9(02) COMP-3.
001800         10  APT-EMERG-POINT     PIC S9(03)V9(02) COMP-3.
