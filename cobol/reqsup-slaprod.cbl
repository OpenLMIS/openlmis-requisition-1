000100*--------------------------------------------------------------
000200* SLAPROD.CBL - SELECT for the APPROVED-PRODUCT reference file.
000300*--------------------------------------------------------------
000400     SELECT APPROVED-PRODUCT-FILE
000500         ASSIGN TO "APPRPRD"
000600         ORGANIZATION IS SEQUENTIAL.
