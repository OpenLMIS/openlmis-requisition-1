000100*--------------------------------------------------------------
000200* SLDISP.CBL - SELECT for the DISPOSITION output file.
000300* One record per requisition processed by the approval run,
000400* plus the ERROR records REQUPD01 writes for rejected updates.
000500*--------------------------------------------------------------
000600     SELECT DISPOSITION-FILE
000700         ASSIGN TO "DISPOS"
000800         ORGANIZATION IS SEQUENTIAL.
