000100*--------------------------------------------------------------
000200* PLDATE1.CBL
000300* Procedure-division copybook - date conversion paragraphs,
000400* PERFORM'd by any program that COPYs WSDATE1.CBL.
000500* Adapted from the old bills-payable PLDATE.CBL/WSDATE05
000600* routines - logic unchanged since those were never wrong,
000700* only the field names moved to the WK1- prefix when this
000800* suite was cut over in 1994.
000810*
000820* 2002-07-09 JHC  Dropped CONVERT-TO-RUN-DATE-CYMD and
000830*                 CHECK-ONE-DATE.  This suite takes its run
000840*                 date off SYSTEM-DATE already in CCYYMMDD and
000850*                 never re-keys a date on-line, so neither
000860*                 paragraph was ever PERFORM'd by anything in
000870*                 the suite - req #H-7162.
000900*--------------------------------------------------------------
001400 CONVERT-DATE-CYMD-TO-MDY.
001500     COMPUTE WK1-RUN-DATE-MDY =
001600             WK1-RUN-DATE-CYMD * 10000.0001.
007300*-----------------------------------
007400* Formats WK1-RUN-DATE-CYMD into WK1-RUN-DATE-ENTRY for
007500* report headings (MM/DD/YYYY, per the old DATE-ENTRY-FIELD
007600* edit picture).
007700*-----------------------------------
007800 FORMAT-RUN-DATE-FOR-PRINT.
007900     PERFORM CONVERT-DATE-CYMD-TO-MDY.
008000     MOVE WK1-RUN-DATE-MDY TO WK1-RUN-DATE-ENTRY.
