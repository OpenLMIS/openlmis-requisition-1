000100*--------------------------------------------------------------
000200* WSREQST.CBL - REQUISITION-TABLE working storage.
000300*
000400* PERSEL01 loads the whole REQUISITION file here once at the
000500* start of the run and SEARCHes it by period id while working
000600* a schedule's period group - this is the same load-whole-
000700* file-then-SEARCH technique the supply-line lookup uses
000800* (WSSUPST.CBL), just applied to the requisition side of the
000900* period rules.
001000*--------------------------------------------------------------
001100 77  WK3-MAX-REQUISITIONS  PIC 9(05) COMP VALUE 02000.
001200 77  WK3-REQ-COUNT         PIC 9(05) COMP VALUE ZERO.
001300 77  WK3-REQ-IX            PIC 9(05) COMP VALUE ZERO.
001400
001500 01  REQUISITION-TABLE.
001600     05  RQT-ENTRY OCCURS 02000 TIMES
001700                   INDEXED BY RQT-IDX.
001800         10  RQT-REQ-ID          PIC X(08).
001900         10  RQT-FACILITY-ID     PIC X(08).
002000         10  RQT-PROGRAM-ID      PIC X(08).
002100         10  RQT-PERIOD-ID       PIC X(08).
002200         10  RQT-STATUS          PIC X(01).
002300         10  RQT-EMERGENCY-FLAG  PIC X(01).
002400
002500*----------------------------------------------------------
002600* Alternate view keyed by facility+program.  0531-CHECK-ONE-
002700* FOR-LAST in PERSEL01 compares RQF-FACILITY-PROGRAM against
002800* WK-COMBO-FAC-PROG in one IF instead of testing
002850* RQT-FACILITY-ID and RQT-PROGRAM-ID separately.
003000 01  REQUISITION-TABLE-BY-FAC REDEFINES REQUISITION-TABLE.
003100     05  RQF-ENTRY OCCURS 02000 TIMES.
003200         10  RQF-FACILITY-PROGRAM.
003300             15  RQF-FACILITY-ID PIC X(08).
003400             15  RQF-PROGRAM-ID  PIC X(08).
003500         10  FILLER              PIC X(18).
