000100*--------------------------------------------------------------
000200* WSSCHSM.CBL - SCHEDULE-SUMMARY-TABLE working storage.
000300*
000400* One entry per schedule (= one program/facility pair) built
000500* while PERSEL01 works the period file a schedule at a time.
000600* Carries forward just enough of each schedule's result - does
000700* it have an eligible period, and if so which one is the
000800* oldest - so the later new-requisition-period pass (driven
000900* off the requisition file, not the period file) doesn't have
001000* to re-walk the period table for every requisition.
001100*--------------------------------------------------------------
001200 77  WK8-MAX-SCHEDULES     PIC 9(04) COMP VALUE 0500.
001300 77  WK8-SCHEDULE-COUNT    PIC 9(04) COMP VALUE ZERO.
001400 77  WK8-SCHEDULE-IX       PIC 9(04) COMP VALUE ZERO.
001500
001600 01  SCHEDULE-SUMMARY-TABLE.
001700     05  SCS-ENTRY OCCURS 0500 TIMES
001800                   INDEXED BY SCS-IDX.
001900         10  SCS-PROGRAM-ID      PIC X(08).
002000         10  SCS-FACILITY-ID     PIC X(08).
002100         10  SCS-SCHEDULE-ID     PIC X(08).
002200         10  SCS-HAS-ELIGIBLE    PIC X(01) VALUE "N".
002300             88  SCS-ELIGIBLE-FOUND   VALUE "Y".
002400         10  SCS-CANDIDATE-PERIOD   PIC X(08).
002500
002600*----------------------------------------------------------
002700* Combos already handled by 0500-PROCESS-NEW-REQ-COMBOS, so
002800* a facility/program pair with several requisitions on file
002900* is only resolved once.
003000*----------------------------------------------------------
003100 77  WK9-MAX-COMBOS-DONE   PIC 9(04) COMP VALUE 0500.
003200 77  WK9-COMBOS-DONE-COUNT PIC 9(04) COMP VALUE ZERO.
003300 77  WK9-COMBOS-DONE-IX    PIC 9(04) COMP VALUE ZERO.
003400
003500 01  COMBOS-DONE-TABLE.
003600     05  CDT-ENTRY OCCURS 0500 TIMES
003700                   INDEXED BY CDT-IDX.
003800         10  CDT-PROGRAM-ID      PIC X(08).
003900         10  CDT-FACILITY-ID     PIC X(08).
