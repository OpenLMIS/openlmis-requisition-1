000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PERBLD01.
000300 AUTHOR.        R. MASON.
000400 INSTALLATION.  STATE HEALTH SUPPLY OFFICE.
000500 DATE-WRITTEN.  04/02/86.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*--------------------------------------------------------------
000900* CHANGE LOG
001000*--------------------------------------------------------------
001100* 04/02/86  RFM  ORIGINAL PROGRAM.  BUILDS AN EMPTY PERIOD          040286
001200*                FILE FOR THE NEW REQUISITION CYCLE (SAME           040286
001300*                SHAPE AS VNDBLD01 ON THE VENDOR SIDE).             040286
001400* 11/14/88  RFM  ADDED DISPLAY OF RECORD-ZERO MESSAGE AFTER         111488
001500*                FILE IS BUILT - OPERATORS KEPT ASKING IF           111488
001600*                THE JOB HAD ACTUALLY RUN.                          111488
001700* 09/17/91  DLT  NO CHANGE - RECOMPILED UNDER NEW COBOL             H-4480
001800*                COMPILER RELEASE, REQ #H-4480.                     H-4480
001900* 01/22/96  SWK  ADDED WK1-RECORDS-WRITTEN COUNTER TO MATCH         012296
002000*                HOUSE STANDARD (ALL BUILD PROGRAMS NOW COUNT       012296
002100*                AND DISPLAY RECORDS WRITTEN).                      012296
002200* 12/03/98  SWK  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,     Y2K-0041
002300*                NOTHING TO CHANGE.  SIGNED OFF PER Y2K-0041.     Y2K-0041
002400* 06/09/01  JHC  HOUSEKEEPING - REFORMATTED CHANGE LOG TO           060901
002500*                CURRENT COLUMN STANDARD.  NO LOGIC CHANGE.         060901
002600*--------------------------------------------------------------
002700* Builds an empty PERIOD-FILE so the period load job has a
002800* file to extend.  Run once per new program/facility cutover,
002900* same as STCBLD01/VNDBLD01 on the vendor side of the house.
003000*--------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800
003900     COPY "reqsup-slperiod.cbl".
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400     COPY "reqsup-fdperiod.cbl".
004500
004600 WORKING-STORAGE SECTION.
004700
004800 77  WK1-RECORDS-WRITTEN   PIC 9(05) COMP VALUE ZERO.
004900
005000 PROCEDURE DIVISION.
005100 PROGRAM-BEGIN.
005200     OPEN OUTPUT PERIOD-FILE.
005300     CLOSE PERIOD-FILE.
005400     DISPLAY "PERBLD01 - PERIOD FILE BUILT, ZERO RECORDS".
005500
005600 PROGRAM-EXIT.
005700     EXIT PROGRAM.
005800
005900 PROGRAM-DONE.
006000     STOP RUN.
