000100*--------------------------------------------------------------
000200* SLREQLN.CBL - SELECT for the REQUISITION-LINE file.
000300* Grouped by owning requisition id - lines for one requisition
000400* are contiguous in the file.
000500*--------------------------------------------------------------
000600     SELECT REQUISITION-LINE-FILE
000700         ASSIGN TO "REQLINE"
000800         ORGANIZATION IS SEQUENTIAL.
