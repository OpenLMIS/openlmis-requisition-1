000100*--------------------------------------------------------------
000200* WSUPDLN.CBL - LINE-UPDATE-TABLE working storage.
000300* One entry per updated requisition line riding along behind
000400* its header on the REQUISITION-UPDATE file (see UPD-LINE-
000500* COUNT and UPD-LINE-DETAIL in FDUPD.CBL) - loaded whole in
000600* 0200 so 0370's line-by-line apply has something to search
000700* as it steps REQUISITION-LINE in step with the requisition
000800* REQUPD01 is currently working.
000900*
001000* 2002-06-18 DLT  new for the line-quantity update fix - req
001100*                 #H-7145.
001200*--------------------------------------------------------------
001300 77  WK5-MAX-LINE-UPDATES  PIC 9(05) COMP VALUE 04000.
001400 77  WK5-LINE-UPDATE-COUNT PIC 9(05) COMP VALUE ZERO.
001500 77  WK5-LINE-UPDATE-IX    PIC 9(05) COMP VALUE ZERO.
001600
001700 01  LINE-UPDATE-TABLE.
001800     05  LUP-ENTRY OCCURS 04000 TIMES
001900                   INDEXED BY LUP-IDX.
002000         10  LUP-REQ-ID          PIC X(08).
002100         10  LUP-ORDERABLE-ID    PIC X(08).
002200         10  LUP-NEW-QTY         PIC S9(07) COMP-3.
