000100*--------------------------------------------------------------
000200* FDUPD.CBL - REQUISITION-UPDATE-RECORD, 24 bytes.
000300* Header-and-detail transaction file.  One header record per
000400* requisition update (new physical-stock-count date, and how
000500* many UPD-LINE-DETAIL records follow it in THIS SAME FILE -
000600* see UPD-LINE-COUNT), then that many detail records, each
000700* giving the new requested quantity for one orderable.
000800* REQUPD01 reads both shapes off the one file and tells them
000900* apart by position, the way the header's own count says to.
001000*
001100* Rev history:
001200*   1991-09-17 DLT  original header-only layout (req #H-4471).
001300*   1996-02-08 SWK  widened to 24 bytes, added UPD-LINE-COUNT
001400*                   (req #H-6120).
001500*   2002-06-18 DLT  added UPD-LINE-DETAIL so a requisition's
001600*                   line-quantity changes travel with its
001700*                   header instead of being silently dropped
001800*                   by REQUPD01 - req #H-7145.
001900*--------------------------------------------------------------
002000 FD  REQUISITION-UPDATE-FILE
002100     LABEL RECORDS ARE STANDARD
002200     RECORD CONTAINS 24 CHARACTERS.
002300 01  REQUISITION-UPDATE-RECORD.
002400     05  UPD-REQ-ID              PIC X(08).
002500     05  UPD-STOCK-COUNT-DATE    PIC 9(08).
002600     05  UPD-LINE-COUNT          PIC 9(04) COMP.
002700     05  FILLER                  PIC X(06) VALUE SPACE.
002800
002900*----------------------------------------------------------
003000* Detail-record view of the same 24-byte slot.  One of these
003100* follows the header for each of its UPD-LINE-COUNT updated
003200* lines.  REQUPD01 loads these into LINE-UPDATE-TABLE (see
003300* WSUPDLN.CBL) and applies them against REQUISITION-LINE
003400* only for a header whose own stock-count-date edit passes.
003500*----------------------------------------------------------
003600 01  UPD-LINE-DETAIL REDEFINES REQUISITION-UPDATE-RECORD.
003700     05  ULD-ORDERABLE-ID        PIC X(08).
003800     05  ULD-NEW-REQUESTED-QTY   PIC S9(07) COMP-3.
003900     05  FILLER                  PIC X(12).
