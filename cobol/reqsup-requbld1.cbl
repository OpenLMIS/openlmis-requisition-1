000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    REQUBLD1.
000300 AUTHOR.        R. MASON.
000400 INSTALLATION.  STATE HEALTH SUPPLY OFFICE.
000500 DATE-WRITTEN.  04/03/86.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*--------------------------------------------------------------
000900* CHANGE LOG
001000*--------------------------------------------------------------
001100* 04/03/86  RFM  ORIGINAL PROGRAM.  BUILDS AN EMPTY                 040386
001200*                REQUISITION FILE.                                  040386
001300* 09/17/91  DLT  REQUISITION RECORD GREW BY ONE BYTE FOR THE        H-4471
001400*                EMERGENCY FLAG (REQ #H-4471) - NO CHANGE           H-4471
001500*                NEEDED HERE, COPYBOOK CARRIES THE LAYOUT.          H-4471
001600* 02/08/96  SWK  RECORD WIDENED AGAIN FOR STOCK-COUNT DATE,         H-6120
001700*                REQ #H-6120.  ADDED RECORDS-WRITTEN COUNTER        H-6120
001800*                TO MATCH PERBLD01.                                 H-6120
001900* 12/03/98  SWK  Y2K REVIEW - NO DATE FIELDS MOVED OR EDITED      Y2K-0041
002000*                IN THIS PROGRAM.  SIGNED OFF PER Y2K-0041.       Y2K-0041
002100* 07/14/00  JHC  CLEANED UP COMMENTS, NO LOGIC CHANGE.              071400
002200*--------------------------------------------------------------
002300* Builds an empty REQUISITION-FILE.  Run once per cutover,
002400* same pattern as PERBLD01.
002500*--------------------------------------------------------------
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300
003400     COPY "reqsup-slreq.cbl".
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900     COPY "reqsup-fdreq.cbl".
004000
004100 WORKING-STORAGE SECTION.
004200
004300 77  WK1-RECORDS-WRITTEN   PIC 9(05) COMP VALUE ZERO.
004400
004500 PROCEDURE DIVISION.
004600 PROGRAM-BEGIN.
004700     OPEN OUTPUT REQUISITION-FILE.
004800     CLOSE REQUISITION-FILE.
004900     DISPLAY "REQUBLD1 - REQUISITION FILE BUILT, ZERO RECORDS".
005000
005100 PROGRAM-EXIT.
005200     EXIT PROGRAM.
005300
005400 PROGRAM-DONE.
005500     STOP RUN.
