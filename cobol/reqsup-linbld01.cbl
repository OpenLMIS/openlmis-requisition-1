000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LINBLD01.
000300 AUTHOR.        R. MASON.
000400 INSTALLATION.  STATE HEALTH SUPPLY OFFICE.
000500 DATE-WRITTEN.  04/03/86.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*--------------------------------------------------------------
000900* CHANGE LOG
001000*--------------------------------------------------------------
001100* 04/03/86  RFM  ORIGINAL PROGRAM.  BUILDS AN EMPTY                 040386
001200*                REQUISITION-LINE FILE.                             040386
001300* 01/22/96  SWK  ADDED RECORDS-WRITTEN COUNTER TO MATCH HOUSE       012296
001400*                STANDARD.                                          012296
001500* 12/03/98  SWK  Y2K REVIEW - N/A, NO DATE FIELDS.  SIGNED        Y2K-0041
001600*                OFF PER Y2K-0041.                                Y2K-0041
001700*--------------------------------------------------------------
001800* Builds an empty REQUISITION-LINE-FILE.
001900*--------------------------------------------------------------
002000 ENVIRONMENT DIVISION.
002100 CONFIGURATION SECTION.
002200 SPECIAL-NAMES.
002300     C01 IS TOP-OF-FORM.
002400
002500 INPUT-OUTPUT SECTION.
002600 FILE-CONTROL.
002700
002800     COPY "reqsup-slreqln.cbl".
002900
003000 DATA DIVISION.
003100 FILE SECTION.
003200
003300     COPY "reqsup-fdreqln.cbl".
003400
003500 WORKING-STORAGE SECTION.
003600
003700 77  WK1-RECORDS-WRITTEN   PIC 9(05) COMP VALUE ZERO.
003800
003900 PROCEDURE DIVISION.
004000 PROGRAM-BEGIN.
004100     OPEN OUTPUT REQUISITION-LINE-FILE.
004200     CLOSE REQUISITION-LINE-FILE.
004300     DISPLAY "LINBLD01 - REQUISITION-LINE FILE BUILT,"
004350             " ZERO RECORDS".
004400
004500 PROGRAM-EXIT.
004600     EXIT PROGRAM.
004700
004800 PROGRAM-DONE.
004900     STOP RUN.
