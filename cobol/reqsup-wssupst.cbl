000100*--------------------------------------------------------------
000200* WSSUPST.CBL - SUPPLY-LINE-TABLE working storage.
000300* SUPPLY-LINE is small enough to load whole at OPEN time and
000400* SEARCH from memory instead of re-reading the file for every
000500* requisition - this is the one place the spec calls the
000600* technique out by name, and REQAPR01 uses it for both the
000700* supervisory-node assignment and the local-fulfilment check.
000800*--------------------------------------------------------------
000900 77  WK5-MAX-SUPPLY-LINES  PIC 9(04) COMP VALUE 0500.
001000 77  WK5-SUPPLY-COUNT      PIC 9(04) COMP VALUE ZERO.
001100 77  WK5-SUPPLY-IX         PIC 9(04) COMP VALUE ZERO.
001200 77  WK5-SUPPLY-IX2        PIC 9(04) COMP VALUE ZERO.
001300
001400 01  SUPPLY-LINE-TABLE.
001500     05  SPT-ENTRY OCCURS 0500 TIMES
001600                   INDEXED BY SPT-IDX.
001700         10  SPT-PROGRAM-ID      PIC X(08).
001800         10  SPT-SUPV-NODE-ID    PIC X(08).
001900         10  SPT-SUPPLYING-FAC   PIC X(08).
002000         10  SPT-LOCAL-FULFILL   PIC X(01).
