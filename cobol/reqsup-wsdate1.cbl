000100*--------------------------------------------------------------
000200* WSDATE1.CBL
000300* Working-storage copybook - run date fields shared by the
000400* requisition/supply processing suite.
000500*
000600* Descends from the old WSDATE.CBL work area used on the
000700* bills-payable side of the house; widened in 1994 to carry
000800* a proper YYYYMMDD run date alongside the MM/DD/YYYY entry
000900* field once the supply system quit taking its run date from
001000* operator JCL cards and started reading it off SYSTEM-DATE.
001010*
001020* 2002-07-09 JHC  Dropped WK1-WORK-DATE and the rest of the
001030*                 on-line date-entry fields (WK1-ZERO-DATE-OK,
001040*                 WK1-VALID-DATE-FLAG, WK1-DATE-QUOTIENT,
001050*                 WK1-DATE-REMAINDER, WK1-DATE-PROMPT) along
001060*                 with CHECK-ONE-DATE in PLDATE1.CBL - req
001070*                 #H-7162.
001100*--------------------------------------------------------------
001200 77  WK1-RUN-DATE-ENTRY   PIC Z9/99/9999.
001300 77  WK1-RUN-DATE-MDY     PIC 9(8).
001400 77  WK1-RUN-DATE-CYMD    PIC 9(8) VALUE ZEROES.
001500
003500*----------------------------------------------------------
003600* RUN DATE and its component redefinition - used by every
003700* batch driver in the suite to decide "current period" and
003800* the period-end-date check in the approval run.
003900*----------------------------------------------------------
004000 01  WK1-RUN-DATE-PARTS REDEFINES WK1-RUN-DATE-CYMD.
004100     05  WK1-RUN-YYYY      PIC 9(4).
004200     05  WK1-RUN-MM        PIC 9(2).
004300     05  WK1-RUN-DD        PIC 9(2).
