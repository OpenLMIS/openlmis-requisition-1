000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    REQAPR01.
000300 AUTHOR.        R. MASON.
000400 INSTALLATION.  STATE HEALTH SUPPLY OFFICE.
000500 DATE-WRITTEN.  05/14/86.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*--------------------------------------------------------------
000900* CHANGE LOG
001000*--------------------------------------------------------------
001100* 05/14/86  RFM  ORIGINAL PROGRAM.  APPROVES REQUISITIONS ONE       H-3309
001200*                AT A TIME AND PRINTS THE CONTROL REPORT (REQ       H-3309
001300*                #H-3309).                                          H-3309
001400* 11/02/88  RFM  ADDED THE PERIOD-END-DATE EDIT - REGIONAL          H-3802
001500*                OFFICE WAS APPROVING REQUISITIONS BEFORE THE       H-3802
001600*                FACILITY'S ORDERING PERIOD HAD EVEN CLOSED         H-3802
001700*                (REQ #H-3802).                                     H-3802
001800* 09/30/91  DLT  ADDED SUPERVISORY-NODE ASSIGNMENT AND THE          H-4471
001900*                PARENT-NODE ESCALATION STEP - SOME PROGRAMS        H-4471
002000*                NOW ROUTE THROUGH A SECOND NODE BEFORE FINAL       H-4471
002100*                APPROVAL (REQ #H-4471).                            H-4471
002200* 03/11/93  DLT  ADDED THE SUPPLY-LINE LOCAL-FULFILMENT CHECK       H-4602
002300*                AND AUTO-CONVERSION TO AN ORDER (REQ #H-4602).     H-4602
002400*                SUPPLY-LINE IS SMALL ENOUGH TO LOAD WHOLE -        H-4602
002500*                SEE WSSUPST.CBL.                                   H-4602
002600* 01/22/96  SWK  ADDED THE STOCK-EVENT FLAG FOR REGULAR             H-6120
002700*                APPROVED REQUISITIONS (REQ #H-6120).  ALSO         H-6120
002800*                LOADS THE APPROVED-PRODUCT FILE NOW, BUT           H-6120
002900*                NOTHING IN THIS RUN CONSULTS IT YET - IT IS        H-6120
003000*                ON HAND FOR WHEN THE EMERGENCY-ORDER-POINT         H-6120
003100*                EDIT GETS WRITTEN.  DO NOT ADD A MOS EDIT          H-6120
003200*                HERE WITHOUT CHECKING WITH REGIONAL OFFICE         H-6120
003300*                FIRST - THE LAST ATTEMPT AT THIS WAS BACKED        H-6120
003400*                OUT (SEE REQ #H-6121, ABANDONED).                  H-6120
003500* 12/03/98  SWK  Y2K REVIEW - ALL DATES ON THIS RUN ALREADY       Y2K-0041
003600*                CARRY A FULL 4-DIGIT YEAR.  SIGNED OFF PER       Y2K-0041
003700*                Y2K-0041.                                        Y2K-0041
003800* 08/02/00  JHC  REQUISITION-LINE QUANTITIES NOW CARRIED            H-6711
003900*                ALONG AND THE APPROVED QUANTITY SET EQUAL TO       H-6711
004000*                THE REQUESTED QUANTITY WHEN A REQUISITION IS       H-6711
004100*                APPROVED (REQ #H-6711).  LINE FILE MUST STAY       H-6711
004200*                IN REQ-ID ORDER FOR THIS TO WORK.                  H-6711
004300* 04/18/02  JHC  REPLACED THE OLD SINGLE-PASS REPORT WITH THE       H-7104
004400*                WORK-FILE/SORT/CONTROL-BREAK LAYOUT USED ON        H-7104
004500*                THE BILLS SIDE SO PROGRAM SUBTOTALS COULD BE       H-7104
004600*                ADDED WITHOUT HOLDING EVERY DISPOSITION IN         H-7104
004700*                MEMORY (REQ #H-7104).                              H-7104
004800* 05/06/02  DLT  GRAND TOTAL READ ON THE CONTROL REPORT WAS         H-7130
004900*                ONLY COUNTING WORK-FILE RECORDS, I.E. REQUISI-     H-7130
005000*                TIONS THAT WERE ALREADY APPROVABLE STATUS - NOT    H-7130
005100*                EVERY REQUISITION ON THE MASTER.  THE GRAND        H-7130
005200*                TOTAL NOW PRINTS WK-TOTAL-READ, THE TRUE COUNT     H-7130
005300*                OF REQUISITIONS READ IN 0300, SO IT TIES TO THE    H-7130
005400*                "REQUISITIONS READ" DISPLAY AT CLOSE (REQ          H-7130
005500*                #H-7130).  THE PER-PROGRAM SUBTOTAL READ STILL     H-7130
005600*                ONLY COUNTS DISPOSITIONED REQUISITIONS - THE       H-7130
005700*                WORK FILE NEVER CARRIES A RECORD FOR A STATUS      H-7130
005800*                THE PIPELINE DID NOT TOUCH, SO THERE IS NO         H-7130
005900*                PROGRAM TO BREAK THAT COUNT AGAINST.               H-7130
006000*--------------------------------------------------------------
006100* Requisition Approval Processor.
006200*
006300* Reads the REQUISITION master as I-O, one requisition at a
006400* time.  Only requisitions in an approvable status (AUTHORIZED
006500* or IN-APPROVAL) go through the pipeline below; anything else
006600* is passed over untouched.  For each approvable requisition:
006700*
006800*   1. CHECK-PERIOD-VALIDITY  - regular requisitions only;
006900*      rejects if the period has not yet ended.
007000*   2. ASSIGN-SUPV-NODE       - fills in the node if missing.
007100*   3. APPLY-APPROVAL         - APPROVED, or IN-APPROVAL if a
007200*                               parent node is found above it.
007300*   4. CHECK-LOCAL-FULFILMENT - converts to an order when the
007400*                               supplying facility fulfils the
007500*                               program locally.
007600*   5. SET-STOCK-EVENT-FLAG   - approved, non-emergency only.
007700*
007800* One DISPOSITION-RECORD comes out of the pipeline per
007900* requisition, and also drives a WORK-FILE record that is
008000* SORTed by program id for the CONTROL report's subtotals -
008100* see SORT-DATA-FILE / PRINT-THE-REPORT below, same shape as
008200* the old bills report in BILRPT02.
008300*--------------------------------------------------------------
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SPECIAL-NAMES.
008700     C01 IS TOP-OF-FORM.
008800
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100
009200     COPY "reqsup-slreq.cbl".
009300     COPY "reqsup-slreqln.cbl".
009400     COPY "reqsup-slsupln.cbl".
009500     COPY "reqsup-slperiod.cbl".
009600     COPY "reqsup-slaprod.cbl".
009700     COPY "reqsup-sldisp.cbl".
009800
009900     SELECT WORK-FILE
010000         ASSIGN TO "WORK"
010100         ORGANIZATION IS SEQUENTIAL.
010200
010300     SELECT SORT-FILE
010400         ASSIGN TO "SORT".
010500
010600     SELECT PRINTER-FILE
010700         ASSIGN TO PRINTER
010800         ORGANIZATION IS LINE SEQUENTIAL.
010900
011000 DATA DIVISION.
011100 FILE SECTION.
011200
011300     COPY "reqsup-fdreq.cbl".
011400     COPY "reqsup-fdreqln.cbl".
011500     COPY "reqsup-fdsupln.cbl".
011600     COPY "reqsup-fdperiod.cbl".
011700     COPY "reqsup-fdaprod.cbl".
011800     COPY "reqsup-fddisp.cbl".
011900
012000 FD  WORK-FILE
012100     LABEL RECORDS ARE STANDARD.
012200 01  WORK-RECORD.
012300     05  WRK-PROGRAM-ID          PIC X(08).
012400     05  WRK-REQ-ID              PIC X(08).
012500     05  WRK-STATUS-BEFORE       PIC X(01).
012600     05  WRK-ACTION              PIC X(12).
012700     05  WRK-SUPPLY-FAC-ID       PIC X(08).
012800     05  WRK-MESSAGE             PIC X(40).
012900     05  FILLER                  PIC X(03) VALUE SPACE.
013000
013100 SD  SORT-FILE.
013200 01  SORT-RECORD.
013300     05  SRT-PROGRAM-ID          PIC X(08).
013400     05  SRT-REQ-ID              PIC X(08).
013500     05  SRT-STATUS-BEFORE       PIC X(01).
013600     05  SRT-ACTION              PIC X(12).
013700     05  SRT-SUPPLY-FAC-ID       PIC X(08).
013800     05  SRT-MESSAGE             PIC X(40).
013900     05  FILLER                  PIC X(03) VALUE SPACE.
014000
014100 FD  PRINTER-FILE
014200     LABEL RECORDS ARE OMITTED.
014300 01  PRINTER-RECORD              PIC X(132).
014400
014500 WORKING-STORAGE SECTION.
014600
014700 77  WK1-RECORDS-WRITTEN     PIC 9(05) COMP VALUE ZERO.
014800 77  WK-TOTAL-READ           PIC 9(05) COMP VALUE ZERO.
014900 77  WK-GRAND-READ           PIC 9(05) COMP VALUE ZERO.
015000 77  WK-GRAND-APPROVED       PIC 9(05) COMP VALUE ZERO.
015100 77  WK-GRAND-CONVERTED      PIC 9(05) COMP VALUE ZERO.
015200 77  WK-GRAND-REJECTED       PIC 9(05) COMP VALUE ZERO.
015300 77  WK-GRAND-STOCK-EVENTS   PIC 9(05) COMP VALUE ZERO.
015400
015500 77  WK-SUB-READ             PIC 9(05) COMP VALUE ZERO.
015600 77  WK-SUB-APPROVED         PIC 9(05) COMP VALUE ZERO.
015700 77  WK-SUB-CONVERTED        PIC 9(05) COMP VALUE ZERO.
015800 77  WK-SUB-REJECTED         PIC 9(05) COMP VALUE ZERO.
015900
016000     COPY "reqsup-wsdate1.cbl".
016100     COPY "reqsup-wsperall.cbl".
016200     COPY "reqsup-wssupst.cbl".
016300     COPY "reqsup-wsaprst.cbl".
016400
016500 77  WK-REQ-FILE-AT-END      PIC X(01) VALUE "N".
016600 77  WK-LINE-FILE-AT-END     PIC X(01) VALUE "N".
016700 77  WK-WORK-FILE-AT-END     PIC X(01) VALUE "N".
016800
016900 77  WK-STATUS-BEFORE        PIC X(01) VALUE SPACE.
017000 77  WK-REQ-OUTCOME-APPROVED PIC X(01) VALUE "N".
017100
017200 77  WK-PERIOD-FOUND         PIC X(01) VALUE "N".
017300 77  WK-PERIOD-END-DATE      PIC 9(08) VALUE ZERO.
017400 01  WK-PERIOD-END-PARTS REDEFINES WK-PERIOD-END-DATE.
017500     05  WK-PEND-YYYY         PIC 9(04).
017600     05  WK-PEND-MM           PIC 9(02).
017700     05  WK-PEND-DD           PIC 9(02).
017800 01  WK-PERIOD-END-DISPLAY.
017900     05  WK-PED-MM            PIC 99.
018000     05  FILLER               PIC X VALUE "/".
018100     05  WK-PED-DD            PIC 99.
018200     05  FILLER               PIC X VALUE "/".
018300     05  WK-PED-YYYY          PIC 9999.
018400
018500 77  WK-SUPV-NODE-FOUND       PIC X(01) VALUE "N".
018600 77  WK-PARENT-NODE-FOUND     PIC X(01) VALUE "N".
018700 77  WK-PARENT-NODE-ID        PIC X(08) VALUE SPACE.
018800
018900 77  WK-SUPPLY-FOUND          PIC X(01) VALUE "N".
019000 77  WK-SUPPLY-FAC-ID         PIC X(08) VALUE SPACE.
019100 77  WK-SUPPLY-LOCAL-FULFILL  PIC X(01) VALUE SPACE.
019200
019300 77  WK-DISP-ACTION           PIC X(12) VALUE SPACE.
019400 77  WK-DISP-MESSAGE          PIC X(40) VALUE SPACE.
019500 77  WK-DISP-SUPPLY-FAC-ID    PIC X(08) VALUE SPACE.
019600 77  WK-DISP-REQ-ID           PIC X(08) VALUE SPACE.
019700 77  WK-DISP-WRITTEN          PIC X(01) VALUE "N".
019800
019900 77  WK-LINE-COUNT            PIC 9(03) VALUE ZERO.
020000 77  WK-PAGE-NUMBER           PIC 9(04) VALUE ZERO.
020100 77  WK-MAXIMUM-LINES         PIC 9(03) VALUE 055.
020200 77  WK-FIRST-PROGRAM-BREAK   PIC X(01) VALUE "Y".
020300 77  WK-BREAK-PROGRAM-ID      PIC X(08) VALUE SPACE.
020400
020500 01  TITLE-LINE.
020600     05  FILLER               PIC X(40) VALUE SPACE.
020700     05  FILLER               PIC X(36)
020800         VALUE "REQUISITION APPROVAL CONTROL REPORT".
020900     05  FILLER               PIC X(36) VALUE SPACE.
021000     05  FILLER               PIC X(5)  VALUE "PAGE:".
021100     05  FILLER               PIC X(1)  VALUE SPACE.
021200     05  PRINT-PAGE-NUMBER    PIC ZZZ9.
021300     05  FILLER               PIC X(10) VALUE SPACE.
021400
021500 01  SUBTITLE-LINE.
021600     05  FILLER               PIC X(5)  VALUE "DATE:".
021700     05  FILLER               PIC X(1)  VALUE SPACE.
021800     05  PRINT-RUN-DATE       PIC Z9/99/9999.
021900     05  FILLER               PIC X(108) VALUE SPACE.
022000
022100 01  COLUMN-LINE.
022200     05  FILLER               PIC X(08) VALUE "PROGRAM".
022300     05  FILLER               PIC X(01) VALUE SPACE.
022400     05  FILLER               PIC X(08) VALUE "REQ ID".
022500     05  FILLER               PIC X(01) VALUE SPACE.
022600     05  FILLER               PIC X(06) VALUE "STAT".
022700     05  FILLER               PIC X(01) VALUE SPACE.
022800     05  FILLER               PIC X(12) VALUE "ACTION".
022900     05  FILLER               PIC X(01) VALUE SPACE.
023000     05  FILLER               PIC X(08) VALUE "SUPPLY FAC".
023100     05  FILLER               PIC X(01) VALUE SPACE.
023200     05  FILLER               PIC X(40) VALUE "MESSAGE".
023300     05  FILLER               PIC X(44) VALUE SPACE.
023400
023500 01  DETAIL-LINE.
023600     05  PRINT-PROGRAM-ID     PIC X(08).
023700     05  FILLER               PIC X(01) VALUE SPACE.
023800     05  PRINT-REQ-ID         PIC X(08).
023900     05  FILLER               PIC X(01) VALUE SPACE.
024000     05  PRINT-STATUS-BEFORE  PIC X(06).
024100     05  FILLER               PIC X(01) VALUE SPACE.
024200     05  PRINT-ACTION         PIC X(12).
024300     05  FILLER               PIC X(01) VALUE SPACE.
024400     05  PRINT-SUPPLY-FAC-ID  PIC X(08).
024500     05  FILLER               PIC X(01) VALUE SPACE.
024600     05  PRINT-MESSAGE        PIC X(40).
024700     05  FILLER               PIC X(44) VALUE SPACE.
024800
024900 01  SUBTOTAL-LINE.
025000     05  FILLER               PIC X(08).
025100     05  FILLER               PIC X(15) VALUE "PROGRAM TOTAL  ".
025150     05  FILLER               PIC X(5)  VALUE "READ:".
025200     05  PRINT-SUB-READ       PIC ZZZZ9.
025300     05  FILLER               PIC X(4)  VALUE " APR:".
025400     05  PRINT-SUB-APPROVED   PIC ZZZZ9.
025500     05  FILLER               PIC X(4)  VALUE " CVT:".
025600     05  PRINT-SUB-CONVERTED  PIC ZZZZ9.
025700     05  FILLER               PIC X(4)  VALUE " REJ:".
025800     05  PRINT-SUB-REJECTED   PIC ZZZZ9.
025900     05  FILLER               PIC X(69) VALUE SPACE.
026000
026100 01  GRAND-TOTAL-LINE.
026200     05  FILLER               PIC X(14) VALUE "GRAND TOTALS  ".
026300     05  FILLER               PIC X(5)  VALUE "READ:".
026400     05  PRINT-GRAND-READ     PIC ZZZZ9.
026500     05  FILLER               PIC X(4)  VALUE " APR:".
026600     05  PRINT-GRAND-APPROVED PIC ZZZZ9.
026700     05  FILLER               PIC X(4)  VALUE " CVT:".
026800     05  PRINT-GRAND-CONVERTED PIC ZZZZ9.
026900     05  FILLER               PIC X(4)  VALUE " REJ:".
027000     05  PRINT-GRAND-REJECTED PIC ZZZZ9.
027100     05  FILLER               PIC X(4)  VALUE " SEV:".
027200     05  PRINT-GRAND-STOCK-EVENTS PIC ZZZZ9.
027300     05  FILLER               PIC X(64) VALUE SPACE.
027400
027500 PROCEDURE DIVISION.
027600 PROGRAM-BEGIN.
027700     PERFORM 0100-OPENING-PROCEDURE.
027800     PERFORM 0300-PROCESS-ALL-REQUISITIONS THRU 0300-EXIT.
027900     PERFORM 0900-CLOSING-PROCEDURE.
028000     PERFORM 0600-SORT-DATA-FILE.
028100     PERFORM 0700-PRINT-THE-REPORT.
028200
028300 PROGRAM-EXIT.
028400     EXIT PROGRAM.
028500
028600 PROGRAM-DONE.
028700     STOP RUN.
028800
028900*--------------------------------------------------------------
029000* 0100 - OPEN THE MASTER FILES, LOAD THE REFERENCE TABLES, GET
029100* THE RUN DATE, PRIME-READ THE REQUISITION-LINE BUFFER.
029200*--------------------------------------------------------------
029300 0100-OPENING-PROCEDURE.
029400     OPEN I-O    REQUISITION-FILE.
029500     OPEN I-O    REQUISITION-LINE-FILE.
029600     OPEN INPUT  SUPPLY-LINE-FILE.
029700     OPEN INPUT  PERIOD-FILE.
029800     OPEN INPUT  APPROVED-PRODUCT-FILE.
029900     OPEN OUTPUT DISPOSITION-FILE.
030000     OPEN OUTPUT WORK-FILE.
030100     ACCEPT WK1-RUN-DATE-CYMD FROM DATE YYYYMMDD.
030200     DISPLAY "REQAPR01 - REQUISITION APPROVAL PROCESSOR".
030300     DISPLAY "REQAPR01 - RUN DATE " WK1-RUN-DATE-CYMD.
030400     PERFORM 0110-LOAD-PERIOD-TABLE THRU 0110-EXIT.
030500     PERFORM 0120-LOAD-SUPPLY-LINE-TABLE THRU 0120-EXIT.
030600     PERFORM 0130-LOAD-APPROVED-PRODUCT-TABLE THRU 0130-EXIT.
030700     MOVE "N" TO WK-LINE-FILE-AT-END.
030800     PERFORM 0375-READ-NEXT-LINE.
030900
031000 0110-LOAD-PERIOD-TABLE.
031100     MOVE ZERO TO WK7-ALL-PERIOD-COUNT.
031200     READ PERIOD-FILE
031300         AT END GO TO 0110-EXIT.
031400 0110-LOAD-ONE-PERIOD.
031500     ADD 1 TO WK7-ALL-PERIOD-COUNT.
031600     SET PAT-IDX TO WK7-ALL-PERIOD-COUNT.
031700     MOVE PER-ID          TO PAT-PERIOD-ID (PAT-IDX).
031800     MOVE PER-SCHEDULE-ID TO PAT-SCHEDULE-ID (PAT-IDX).
031900     MOVE PER-PROGRAM-ID  TO PAT-PROGRAM-ID (PAT-IDX).
032000     MOVE PER-FACILITY-ID TO PAT-FACILITY-ID (PAT-IDX).
032100     MOVE PER-START-DATE  TO PAT-START-DATE (PAT-IDX).
032200     MOVE PER-END-DATE    TO PAT-END-DATE (PAT-IDX).
032300     READ PERIOD-FILE
032400         AT END GO TO 0110-EXIT.
032500     GO TO 0110-LOAD-ONE-PERIOD.
032600 0110-EXIT.
032700     EXIT.
032800
032900 0120-LOAD-SUPPLY-LINE-TABLE.
033000     MOVE ZERO TO WK5-SUPPLY-COUNT.
033100     READ SUPPLY-LINE-FILE
033200         AT END GO TO 0120-EXIT.
033300 0120-LOAD-ONE-SUPPLY-LINE.
033400     ADD 1 TO WK5-SUPPLY-COUNT.
033500     SET SPT-IDX TO WK5-SUPPLY-COUNT.
033600     MOVE SUP-PROGRAM-ID       TO SPT-PROGRAM-ID (SPT-IDX).
033700     MOVE SUP-SUPV-NODE-ID     TO SPT-SUPV-NODE-ID (SPT-IDX).
033800     MOVE SUP-SUPPLYING-FAC-ID TO SPT-SUPPLYING-FAC (SPT-IDX).
033900     MOVE SUP-LOCAL-FULFILL    TO SPT-LOCAL-FULFILL (SPT-IDX).
034000     READ SUPPLY-LINE-FILE
034100         AT END GO TO 0120-EXIT.
034200     GO TO 0120-LOAD-ONE-SUPPLY-LINE.
034300 0120-EXIT.
034400     EXIT.
034500
034600*----------------------------------------------------------
034700* Reference only - see the change-log note above before
034800* adding an edit against APR-MAX-MOS/APR-MIN-MOS/APR-EMERG-
034900* ORDER-POINT.  Nothing in this run branches on this table.
035000*----------------------------------------------------------
035100 0130-LOAD-APPROVED-PRODUCT-TABLE.
035200     MOVE ZERO TO WK6-APR-COUNT.
035300     READ APPROVED-PRODUCT-FILE
035400         AT END GO TO 0130-EXIT.
035500 0130-LOAD-ONE-APR-PRODUCT.
035600     ADD 1 TO WK6-APR-COUNT.
035700     SET APT-IDX TO WK6-APR-COUNT.
035800     MOVE APR-PRODUCT-ID      TO APT-PRODUCT-ID (APT-IDX).
035900     MOVE APR-MAX-MOS         TO APT-MAX-MOS (APT-IDX).
036000     MOVE APR-MIN-MOS         TO APT-MIN-MOS (APT-IDX).
036100     MOVE APR-EMERG-ORDER-POINT TO APT-EMERG-POINT (APT-IDX).
036200     READ APPROVED-PRODUCT-FILE
036300         AT END GO TO 0130-EXIT.
036400     GO TO 0130-LOAD-ONE-APR-PRODUCT.
036500 0130-EXIT.
036600     EXIT.
036700
036800*--------------------------------------------------------------
036900* 0300 - WALK THE REQUISITION MASTER.  ONLY APPROVABLE-STATUS
037000* REQUISITIONS (AUTHORIZED, IN-APPROVAL) GO THROUGH THE
037100* PIPELINE; EVERYTHING ELSE IS LEFT UNTOUCHED.  EVERY
037200* REQUISITION, APPROVABLE OR NOT, ADVANCES THE REQUISITION-
037300* LINE BUFFER SO THE TWO FILES STAY IN STEP.
037400*--------------------------------------------------------------
037500 0300-PROCESS-ALL-REQUISITIONS.
037600     MOVE "N" TO WK-REQ-FILE-AT-END.
037700     READ REQUISITION-FILE
037800         AT END MOVE "Y" TO WK-REQ-FILE-AT-END.
037900     IF WK-REQ-FILE-AT-END = "Y"
038000         GO TO 0300-EXIT.
038100 0300-PROCESS-ONE-REQUISITION.
038200     ADD 1 TO WK-TOTAL-READ.
038300     MOVE "N" TO WK-REQ-OUTCOME-APPROVED.
038400     MOVE "N" TO WK-DISP-WRITTEN.
038500     IF REQ-STATUS-APPROVABLE
038600         MOVE REQ-STATUS TO WK-STATUS-BEFORE
038700         PERFORM 0310-CHECK-PERIOD-VALIDITY THRU 0310-EXIT
038800         IF WK-DISP-WRITTEN = "N"
038900             PERFORM 0320-ASSIGN-SUPV-NODE
039000             PERFORM 0330-APPLY-APPROVAL THRU 0330-EXIT
039100             PERFORM 0340-CHECK-LOCAL-FULFILMENT
039200             PERFORM 0350-SET-STOCK-EVENT-FLAG
039300             PERFORM 0360-WRITE-DISPOSITION-RECORD
039400         PERFORM 0350-SAVE-REQUISITION.
039500     PERFORM 0370-UPDATE-LINES-FOR-REQ THRU 0370-EXIT.
039600     READ REQUISITION-FILE
039700         AT END MOVE "Y" TO WK-REQ-FILE-AT-END.
039800     IF WK-REQ-FILE-AT-END = "N"
039900         GO TO 0300-PROCESS-ONE-REQUISITION.
040000 0300-EXIT.
040100     EXIT.
040200
040300*--------------------------------------------------------------
040400* 0310 - REGULAR REQUISITIONS MAY ONLY BE APPROVED AFTER THEIR
040500* PERIOD HAS ENDED.  EMERGENCY REQUISITIONS SKIP THIS CHECK.
040600*--------------------------------------------------------------
040700 0310-CHECK-PERIOD-VALIDITY.
040800     IF REQ-IS-EMERGENCY
040900         GO TO 0310-EXIT.
041000     PERFORM 0315-LOOKUP-PERIOD-END-DATE THRU 0315-EXIT.
041100     IF WK-PERIOD-FOUND = "N"
041200         GO TO 0310-EXIT.
041300     IF WK-PERIOD-END-DATE > WK1-RUN-DATE-CYMD
041500         MOVE WK-PEND-MM   TO WK-PED-MM
041600         MOVE WK-PEND-DD   TO WK-PED-DD
041700         MOVE WK-PEND-YYYY TO WK-PED-YYYY
041800         MOVE "REJECTED    " TO WK-DISP-ACTION
041900         STRING "PERIOD-END-DATE-WRONG " WK-PERIOD-END-DISPLAY
042000             DELIMITED BY SIZE INTO WK-DISP-MESSAGE
042100         MOVE SPACE TO WK-DISP-SUPPLY-FAC-ID
042200         PERFORM 0360-WRITE-DISPOSITION-RECORD.
042300 0310-EXIT.
042400     EXIT.
042500
042600 0315-LOOKUP-PERIOD-END-DATE.
042700     MOVE "N" TO WK-PERIOD-FOUND.
042800     MOVE ZERO TO WK-PERIOD-END-DATE.
042900     IF WK7-ALL-PERIOD-COUNT = ZERO
043000         GO TO 0315-EXIT.
043100     SET PAT-IDX TO 1.
043200     SEARCH PAT-ENTRY
043300         AT END NEXT SENTENCE
043400         WHEN PAT-PERIOD-ID (PAT-IDX) = REQ-PERIOD-ID
043500             MOVE "Y" TO WK-PERIOD-FOUND
043600             MOVE PAT-END-DATE (PAT-IDX) TO WK-PERIOD-END-DATE.
043700 0315-EXIT.
043800     EXIT.
043900
044000*--------------------------------------------------------------
044100* 0320 - FILL IN THE SUPERVISORY NODE IF THE REQUISITION DOES
044200* NOT ALREADY HAVE ONE - THE NODE CONFIGURED ON THE FIRST
044300* SUPPLY LINE FOUND FOR THIS PROGRAM.
044400*--------------------------------------------------------------
044500 0320-ASSIGN-SUPV-NODE.
044600     IF REQ-SUPV-NODE-ID NOT = SPACE
044700         GO TO 0320-DONE.
044800     MOVE "N" TO WK-SUPV-NODE-FOUND.
044900     IF WK5-SUPPLY-COUNT = ZERO
045000         GO TO 0320-DONE.
045100     SET SPT-IDX TO 1.
045200     SEARCH SPT-ENTRY
045300         AT END NEXT SENTENCE
045400         WHEN SPT-PROGRAM-ID (SPT-IDX) = REQ-PROGRAM-ID
045500             MOVE "Y" TO WK-SUPV-NODE-FOUND
045600             MOVE SPT-SUPV-NODE-ID (SPT-IDX) TO REQ-SUPV-NODE-ID.
045700 0320-DONE.
045800     CONTINUE.
045900
046000*--------------------------------------------------------------
046100* 0330 - APPROVE THE REQUISITION.  IF A SECOND, DIFFERENT
046200* SUPERVISORY NODE EXISTS FOR THIS PROGRAM ABOVE THE ONE JUST
046300* ASSIGNED (OR ALREADY ON FILE), THE REQUISITION GOES TO
046400* IN-APPROVAL WITH THE PARENT NODE ID CARRIED ON THE
046500* DISPOSITION MESSAGE; OTHERWISE IT GOES TO APPROVED.
046600*--------------------------------------------------------------
046700 0330-APPLY-APPROVAL.
046800     PERFORM 0335-FIND-PARENT-SUPV-NODE THRU 0335-EXIT.
046900     IF WK-PARENT-NODE-FOUND = "Y"
047000         MOVE "V" TO REQ-STATUS
047100         MOVE "IN-APPROVAL " TO WK-DISP-ACTION
047200         STRING "ESCALATED TO SUPERVISORY NODE " WK-PARENT-NODE-ID
047300             DELIMITED BY SIZE INTO WK-DISP-MESSAGE
047400     ELSE
047500         MOVE "P" TO REQ-STATUS
047600         MOVE "APPROVED    " TO WK-DISP-ACTION
047700         MOVE SPACE TO WK-DISP-MESSAGE.
047800     MOVE SPACE TO WK-DISP-SUPPLY-FAC-ID.
047900 0330-EXIT.
048000     EXIT.
048100
048200 0335-FIND-PARENT-SUPV-NODE.
048300     MOVE "N" TO WK-PARENT-NODE-FOUND.
048400     MOVE SPACE TO WK-PARENT-NODE-ID.
048500     IF WK5-SUPPLY-COUNT = ZERO
048600         GO TO 0335-EXIT.
048700     SET SPT-IDX TO 1.
048800     SEARCH SPT-ENTRY
048900         AT END NEXT SENTENCE
049000         WHEN SPT-PROGRAM-ID (SPT-IDX) = REQ-PROGRAM-ID
049100              AND SPT-SUPV-NODE-ID (SPT-IDX) NOT =
049150                  REQ-SUPV-NODE-ID
049200             MOVE "Y" TO WK-PARENT-NODE-FOUND
049300             MOVE SPT-SUPV-NODE-ID (SPT-IDX) TO WK-PARENT-NODE-ID.
049400 0335-EXIT.
049500     EXIT.
049600
049700*--------------------------------------------------------------
049800* 0340 - ONLY WHEN THE REQUISITION CAME OUT OF 0330 APPROVED:
049900* IF A SUPPLY LINE MATCHES THIS PROGRAM AND SUPERVISORY NODE,
050000* TAKE ITS SUPPLYING FACILITY.  WHEN THAT FACILITY FULFILS THE
050100* PROGRAM LOCALLY, CONVERT THE REQUISITION TO AN ORDER.
050200*--------------------------------------------------------------
050300 0340-CHECK-LOCAL-FULFILMENT.
050400     IF REQ-STATUS NOT = "P"
050500         GO TO 0340-DONE.
050600     MOVE "N" TO WK-SUPPLY-FOUND.
050700     IF WK5-SUPPLY-COUNT = ZERO
050800         GO TO 0340-DONE.
050900     SET SPT-IDX TO 1.
051000     SEARCH SPT-ENTRY
051100         AT END NEXT SENTENCE
051200         WHEN SPT-PROGRAM-ID (SPT-IDX) = REQ-PROGRAM-ID
051300              AND SPT-SUPV-NODE-ID (SPT-IDX) = REQ-SUPV-NODE-ID
051400             MOVE "Y" TO WK-SUPPLY-FOUND
051500             MOVE SPT-SUPPLYING-FAC (SPT-IDX) TO WK-SUPPLY-FAC-ID
051600             MOVE SPT-LOCAL-FULFILL (SPT-IDX)
051700                 TO WK-SUPPLY-LOCAL-FULFILL.
051800     IF WK-SUPPLY-FOUND = "N"
051900         GO TO 0340-DONE.
052000     MOVE WK-SUPPLY-FAC-ID TO WK-DISP-SUPPLY-FAC-ID.
052100     IF WK-SUPPLY-LOCAL-FULFILL = "Y"
052200         MOVE "CONVERTED   " TO WK-DISP-ACTION.
052300 0340-DONE.
052400     CONTINUE.
052500
052600*--------------------------------------------------------------
052700* 0350 - A STOCK EVENT FIRES FOR AN APPROVED (NOT CONVERTED TO
052800* IN-APPROVAL), NON-EMERGENCY REQUISITION.  NOTED ON THE
052900* DISPOSITION MESSAGE WHEN IT FIRES AND ON THE GRAND TOTAL.
053000*--------------------------------------------------------------
053100 0350-SET-STOCK-EVENT-FLAG.
053200     IF REQ-STATUS = "P" AND REQ-IS-REGULAR
053300         ADD 1 TO WK-GRAND-STOCK-EVENTS
053400         IF WK-DISP-MESSAGE = SPACE
053500             MOVE "STOCK EVENT" TO WK-DISP-MESSAGE.
053600
053700*--------------------------------------------------------------
053800* 0360 - BUILD AND WRITE ONE DISPOSITION-RECORD, AND THE
053900* MATCHING WORK-FILE RECORD FOR THE CONTROL REPORT.
054000*--------------------------------------------------------------
054100 0360-WRITE-DISPOSITION-RECORD.
054200     MOVE REQ-ID             TO DSP-REQ-ID.
054300     MOVE WK-DISP-ACTION     TO DSP-ACTION.
054400     MOVE WK-DISP-MESSAGE    TO DSP-MESSAGE.
054500     MOVE WK-DISP-SUPPLY-FAC-ID TO DSP-SUPPLY-FAC-ID.
054600     WRITE DISPOSITION-RECORD.
054700     ADD 1 TO WK1-RECORDS-WRITTEN.
054800     MOVE "Y" TO WK-DISP-WRITTEN.
054900     IF DSP-IS-APPROVED
055000         MOVE "Y" TO WK-REQ-OUTCOME-APPROVED.
055100     IF DSP-IS-CONVERTED
055200         MOVE "Y" TO WK-REQ-OUTCOME-APPROVED.
055300     MOVE REQ-PROGRAM-ID      TO WRK-PROGRAM-ID.
055400     MOVE REQ-ID              TO WRK-REQ-ID.
055500     MOVE WK-STATUS-BEFORE    TO WRK-STATUS-BEFORE.
055600     MOVE WK-DISP-ACTION      TO WRK-ACTION.
055700     MOVE WK-DISP-SUPPLY-FAC-ID TO WRK-SUPPLY-FAC-ID.
055800     MOVE WK-DISP-MESSAGE     TO WRK-MESSAGE.
055900     WRITE WORK-RECORD.
056000
056100*--------------------------------------------------------------
056200* 0350 (REWRITE) - SAVE THE REQUISITION MASTER RECORD.  NAMED
056300* TO MATCH THE SAVE-REQUISITION PARAGRAPH IN REQUPD01.
056400*--------------------------------------------------------------
056500 0350-SAVE-REQUISITION.
056600     REWRITE REQUISITION-RECORD.
056700
056800*--------------------------------------------------------------
056900* 0370 - KEEP THE REQUISITION-LINE BUFFER IN STEP WITH THE
057000* REQUISITION MASTER.  WHEN THE REQUISITION CAME OUT APPROVED
057100* OR CONVERTED, THE APPROVED QUANTITY IS SET EQUAL TO THE
057200* REQUESTED QUANTITY ON EVERY LINE.
057300*--------------------------------------------------------------
057400 0370-UPDATE-LINES-FOR-REQ.
057500     IF WK-LINE-FILE-AT-END = "Y"
057600         GO TO 0370-EXIT.
057700     IF LIN-REQ-ID NOT = REQ-ID
057800         GO TO 0370-EXIT.
057900 0370-UPDATE-ONE-LINE.
058000     IF WK-REQ-OUTCOME-APPROVED = "Y"
058100         MOVE LIN-REQUESTED-QTY TO LIN-APPROVED-QTY
058200         REWRITE REQUISITION-LINE-RECORD.
058300     PERFORM 0375-READ-NEXT-LINE.
058400     IF WK-LINE-FILE-AT-END = "Y"
058500         GO TO 0370-EXIT.
058600     IF LIN-REQ-ID = REQ-ID
058700         GO TO 0370-UPDATE-ONE-LINE.
058800 0370-EXIT.
058900     EXIT.
059000
059100 0375-READ-NEXT-LINE.
059200     READ REQUISITION-LINE-FILE
059300         AT END MOVE "Y" TO WK-LINE-FILE-AT-END.
059400
059500*--------------------------------------------------------------
059600* 0900 - CLOSE THE MASTER FILES (THE WORK FILE STAYS OPEN FOR
059700* THE SORT BELOW).
059800*--------------------------------------------------------------
059900 0900-CLOSING-PROCEDURE.
060000     CLOSE REQUISITION-FILE.
060100     CLOSE REQUISITION-LINE-FILE.
060200     CLOSE SUPPLY-LINE-FILE.
060300     CLOSE PERIOD-FILE.
060400     CLOSE APPROVED-PRODUCT-FILE.
060500     CLOSE DISPOSITION-FILE.
060600     CLOSE WORK-FILE.
060700     DISPLAY "REQAPR01 - REQUISITIONS READ: " WK-TOTAL-READ.
060800
060900*--------------------------------------------------------------
061000* 0600 - SORT THE WORK FILE BY PROGRAM ID SO THE REPORT CAN
061100* CONTROL-BREAK ON IT.
061200*--------------------------------------------------------------
061300 0600-SORT-DATA-FILE.
061400     SORT SORT-FILE
061500         ON ASCENDING KEY SRT-PROGRAM-ID
061600         USING WORK-FILE
061700         GIVING WORK-FILE.
061800
061900*--------------------------------------------------------------
062000* 0700 - PRINT THE CONTROL REPORT, CONTROL-BREAKING ON
062100* PROGRAM ID.
062200*--------------------------------------------------------------
062300 0700-PRINT-THE-REPORT.
062400     OPEN INPUT WORK-FILE.
062500     MOVE ZERO TO WK-LINE-COUNT WK-PAGE-NUMBER.
062600     MOVE "Y" TO WK-FIRST-PROGRAM-BREAK.
062700     MOVE ZERO TO WK-SUB-READ WK-SUB-APPROVED
062800                  WK-SUB-CONVERTED WK-SUB-REJECTED.
062900     PERFORM 0710-START-NEW-PAGE.
063000     MOVE "N" TO WK-WORK-FILE-AT-END.
063100     READ WORK-FILE
063200         AT END MOVE "Y" TO WK-WORK-FILE-AT-END.
063300     IF WK-WORK-FILE-AT-END = "N"
063400         PERFORM 0720-PRINT-ALL-DETAIL THRU 0720-EXIT.
063500     IF WK-FIRST-PROGRAM-BREAK = "N"
063600         PERFORM 0740-PRINT-SUBTOTAL.
063700     PERFORM 0750-PRINT-GRAND-TOTALS.
063800     CLOSE WORK-FILE.
063900
064000 0720-PRINT-ALL-DETAIL.
064100     MOVE WRK-PROGRAM-ID TO WK-BREAK-PROGRAM-ID.
064200 0720-PRINT-ONE-DETAIL.
064300     IF WK-FIRST-PROGRAM-BREAK = "N"
064400        AND WRK-PROGRAM-ID NOT = WK-BREAK-PROGRAM-ID
064500         PERFORM 0740-PRINT-SUBTOTAL
064600         MOVE WRK-PROGRAM-ID TO WK-BREAK-PROGRAM-ID.
064700     MOVE "N" TO WK-FIRST-PROGRAM-BREAK.
064800     PERFORM 0730-FORMAT-AND-WRITE-DETAIL.
064900     ADD 1 TO WK-SUB-READ.
065000     ADD 1 TO WK-GRAND-READ.
065100     IF WRK-ACTION = "APPROVED    "
065200         ADD 1 TO WK-SUB-APPROVED
065300         ADD 1 TO WK-GRAND-APPROVED.
065400     IF WRK-ACTION = "CONVERTED   "
065500         ADD 1 TO WK-SUB-CONVERTED
065600         ADD 1 TO WK-GRAND-CONVERTED.
065700     IF WRK-ACTION = "REJECTED    "
065800         ADD 1 TO WK-SUB-REJECTED
065900         ADD 1 TO WK-GRAND-REJECTED.
066000     READ WORK-FILE
066100         AT END MOVE "Y" TO WK-WORK-FILE-AT-END.
066200     IF WK-WORK-FILE-AT-END = "N"
066300         GO TO 0720-PRINT-ONE-DETAIL.
066400 0720-EXIT.
066500     EXIT.
066600
066700 0730-FORMAT-AND-WRITE-DETAIL.
066800     IF WK-LINE-COUNT NOT < WK-MAXIMUM-LINES
066900         PERFORM 0710-START-NEW-PAGE.
067000     MOVE WRK-PROGRAM-ID    TO PRINT-PROGRAM-ID.
067100     MOVE WRK-REQ-ID        TO PRINT-REQ-ID.
067200     MOVE WRK-STATUS-BEFORE TO PRINT-STATUS-BEFORE.
067300     MOVE WRK-ACTION        TO PRINT-ACTION.
067400     MOVE WRK-SUPPLY-FAC-ID TO PRINT-SUPPLY-FAC-ID.
067500     MOVE WRK-MESSAGE       TO PRINT-MESSAGE.
067600     MOVE DETAIL-LINE TO PRINTER-RECORD.
067700     WRITE PRINTER-RECORD.
067800     ADD 1 TO WK-LINE-COUNT.
067900
068000 0740-PRINT-SUBTOTAL.
068100     MOVE WK-SUB-READ      TO PRINT-SUB-READ.
068200     MOVE WK-SUB-APPROVED  TO PRINT-SUB-APPROVED.
068300     MOVE WK-SUB-CONVERTED TO PRINT-SUB-CONVERTED.
068400     MOVE WK-SUB-REJECTED  TO PRINT-SUB-REJECTED.
068500     MOVE SUBTOTAL-LINE TO PRINTER-RECORD.
068600     WRITE PRINTER-RECORD.
068700     ADD 1 TO WK-LINE-COUNT.
068800     MOVE ZERO TO WK-SUB-READ WK-SUB-APPROVED
068900                  WK-SUB-CONVERTED WK-SUB-REJECTED.
069000
069100*--------------------------------------------------------------
069200* GRAND READ COMES OFF WK-TOTAL-READ (EVERY REQUISITION THE
069300* MASTER-FILE PASS IN 0300 READ), NOT WK-GRAND-READ (WHICH
069400* ONLY COUNTS WORK-FILE RECORDS, I.E. APPROVABLE-STATUS
069500* REQUISITIONS THAT ACTUALLY WENT THROUGH THE PIPELINE) - SEE
069600* THE 05/06/02 CHANGE-LOG ENTRY ABOVE (REQ #H-7130).
069700*--------------------------------------------------------------
069800 0750-PRINT-GRAND-TOTALS.
069900     MOVE WK-TOTAL-READ         TO PRINT-GRAND-READ.
070000     MOVE WK-GRAND-APPROVED     TO PRINT-GRAND-APPROVED.
070100     MOVE WK-GRAND-CONVERTED    TO PRINT-GRAND-CONVERTED.
070200     MOVE WK-GRAND-REJECTED     TO PRINT-GRAND-REJECTED.
070300     MOVE WK-GRAND-STOCK-EVENTS TO PRINT-GRAND-STOCK-EVENTS.
070400     MOVE GRAND-TOTAL-LINE TO PRINTER-RECORD.
070500     WRITE PRINTER-RECORD.
070600     DISPLAY "REQAPR01 - APPROVED: " WK-GRAND-APPROVED
070700             " CONVERTED: " WK-GRAND-CONVERTED
070800             " REJECTED: " WK-GRAND-REJECTED.
070900     DISPLAY "REQAPR01 - STOCK EVENTS: " WK-GRAND-STOCK-EVENTS.
071000
071100 0710-START-NEW-PAGE.
071200     ADD 1 TO WK-PAGE-NUMBER.
071300     MOVE WK-PAGE-NUMBER TO PRINT-PAGE-NUMBER.
071400     MOVE WK1-RUN-DATE-CYMD TO WK1-RUN-DATE-MDY.
071500     PERFORM FORMAT-RUN-DATE-FOR-PRINT.
071600     MOVE WK1-RUN-DATE-ENTRY TO PRINT-RUN-DATE.
071700     WRITE PRINTER-RECORD FROM TITLE-LINE AFTER ADVANCING PAGE.
071800     WRITE PRINTER-RECORD FROM SUBTITLE-LINE AFTER ADVANCING 1.
071900     WRITE PRINTER-RECORD FROM COLUMN-LINE AFTER ADVANCING 2.
072000     MOVE ZERO TO WK-LINE-COUNT.
072100
072200     COPY "reqsup-pldate1.cbl".
