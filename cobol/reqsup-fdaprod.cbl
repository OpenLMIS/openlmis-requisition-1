000100*--------------------------------------------------------------
000200* FDAPROD.CBL - APPROVED-PRODUCT-RECORD, 32 bytes.
000300* Stocking parameters for a product on a program's approved
000400* product list - max/min months of stock and the emergency
000500* order point, all months-of-stock, 2 decimal places, never
000600* rounded when compared.  Reference only; REQAPR01 loads this
000700* whole into APR-PRODUCT-TABLE at start of run.
000800*--------------------------------------------------------------
000900 FD  APPROVED-PRODUCT-FILE
001000     LABEL RECORDS ARE STANDARD
001100     RECORD CONTAINS 32 CHARACTERS.
001200 01  APPROVED-PRODUCT-RECORD.
001300     05  APR-ID                  PIC X(08).
001400     05  APR-PRODUCT-ID          PIC X(08).
001500     05  APR-MAX-MOS             PIC S9(03)V9(02) COMP-3.
001600     05  APR-MIN-MOS             PIC S9(03)V9(02) COMP-3.
001700     05  APR-EMERG-ORDER-POINT   PIC S9(03)V9(02) COMP-3.
001800     05  FILLER                  PIC X(07) VALUE SPACE.
