000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    REQUPD01.
000300 AUTHOR.        D. TULLY.
000400 INSTALLATION.  STATE HEALTH SUPPLY OFFICE.
000500 DATE-WRITTEN.  07/02/91.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*--------------------------------------------------------------
000900* CHANGE LOG
001000*--------------------------------------------------------------
001100* 07/02/91  DLT  ORIGINAL PROGRAM.  APPLIES THE NIGHTLY             H-4455
001200*                REQUISITION-UPDATE TRANSACTIONS (NEW PHYSICAL      H-4455
001300*                STOCK-COUNT DATES) TO THE REQUISITION MASTER       H-4455
001400*                (REQ #H-4455).                                     H-4455
001500* 02/08/96  SWK  ADDED THE STOCK-COUNT-DATE EDIT - ONCE A           H-6120
001600*                REQUISITION IS AUTHORIZED, THE COUNT DATE IT       H-6120
001700*                WAS AUTHORIZED WITH CAN NO LONGER BE CHANGED       H-6120
001800*                OUT FROM UNDER IT (REQ #H-6120).  REJECTED         H-6120
001900*                UPDATES NOW GO TO THE DISPOSITION FILE AS          H-6120
002000*                ERROR RECORDS INSTEAD OF JUST BEING DROPPED.       H-6120
002100* 11/19/97  SWK  ADDED THE FUTURE-DATE EDIT - DATA ENTRY HAD        H-6244
002200*                BEEN KEYING NEXT MONTH'S COUNT DATE BY             H-6244
002300*                MISTAKE (REQ #H-6244).                             H-6244
002400* 12/03/98  SWK  Y2K REVIEW - RUN DATE AND STOCK-COUNT DATE       Y2K-0041
002500*                BOTH CARRY A FULL 4-DIGIT YEAR ALREADY.          Y2K-0041
002600*                SIGNED OFF PER Y2K-0041.                         Y2K-0041
002700* 05/09/01  JHC  ADDED THE UNMATCHED-UPDATE PASS AT THE END OF      H-6900
002800*                THE RUN - A HANDFUL OF TRANSACTIONS WERE           H-6900
002900*                SILENTLY VANISHING WHEN THE REQ ID ON THE          H-6900
003000*                TRANSACTION DID NOT MATCH ANY REQUISITION ON       H-6900
003100*                FILE (REQ #H-6900).                                H-6900
003200* 03/14/02  DLT  THE STOCK-COUNT-DATE EDIT IS NOW CONDITIONAL       H-7032
003300*                ON UPSI-0 - SOME FACILITIES DO NOT KEEP A          H-7032
003400*                PHYSICAL STOCK COUNT AND WANT THE EDIT OFF         H-7032
003500*                ENTIRELY RATHER THAN REJECTING EVERY UPDATE.       H-7032
003600*                SWITCH DEFAULTS OFF IN THE JCL UNTIL A             H-7032
003700*                FACILITY ASKS TO HAVE IT TURNED ON                 H-7032
003800*                (REQ #H-7032).                                     H-7032
003900* 06/18/02  DLT  LINE-QUANTITY CHANGES RIDING ON AN UPDATE NOW      H-7145
004000*                APPLY FOR REAL.  THE UPD-LINE-DETAIL RECORDS       H-7145
004100*                THAT FOLLOW EACH HEADER ON THE REQUISITION-        H-7145
004200*                UPDATE FILE (SEE FDUPD.CBL) ARE LOADED INTO        H-7145
004300*                LINE-UPDATE-TABLE AND APPLIED AGAINST              H-7145
004400*                REQUISITION-LINE IN STEP WITH THE MASTER READ,     H-7145
004500*                BUT ONLY FOR A HEADER WHOSE OWN STOCK-COUNT-       H-7145
004600*                DATE EDIT PASSES.  PREVIOUSLY THIS DATA WAS        H-7145
004700*                READ OFF THE TRANSACTION AND THEN SILENTLY         H-7145
004800*                DROPPED (REQ #H-7145).                             H-7145
004900*--------------------------------------------------------------
005000* Requisition Update Processor.
005100*
005200* Loads the day's REQUISITION-UPDATE-FILE transactions into a
005300* table, then reads the REQUISITION-FILE master as I-O.  Each
005400* requisition whose REQ-ID matches a pending update is put
005500* through the stock-count-date edit; if the new date passes,
005600* the master is REWRITTEN with it, and any UPD-LINE-DETAIL
005700* records riding behind that update's header are applied to
005800* REQUISITION-LINE as the run steps through it in lock with
005900* the master, the same way REQAPR01 keeps REQUISITION-LINE in
006000* step with REQUISITION-FILE.  If the date fails the edit, a
006100* DISPOSITION error record explains why the whole update -
006200* date and line quantities both - was rejected.  Requisitions
006300* with no matching transaction are left untouched.
006400*--------------------------------------------------------------
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     UPSI-0 ON STATUS IS WK-STOCK-COUNT-EDIT-ON
007000                 OFF STATUS IS WK-STOCK-COUNT-EDIT-OFF.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400
007500     COPY "reqsup-slreq.cbl".
007600     COPY "reqsup-slupd.cbl".
007700     COPY "reqsup-slreqln.cbl".
007800     COPY "reqsup-sldisp.cbl".
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200
008300     COPY "reqsup-fdreq.cbl".
008400     COPY "reqsup-fdupd.cbl".
008500     COPY "reqsup-fdreqln.cbl".
008600     COPY "reqsup-fddisp.cbl".
008700
008800 WORKING-STORAGE SECTION.
008900
009000 77  WK1-RECORDS-WRITTEN   PIC 9(05) COMP VALUE ZERO.
009100 77  WK4-UPDATED-COUNT     PIC 9(05) COMP VALUE ZERO.
009200 77  WK4-REJECTED-COUNT    PIC 9(05) COMP VALUE ZERO.
009300
009400     COPY "reqsup-wsdate1.cbl".
009500     COPY "reqsup-wsupdst.cbl".
009600     COPY "reqsup-wsupdln.cbl".
009700
009800 77  WK-REQ-FILE-AT-END    PIC X(01) VALUE "N".
009900 77  WK-MATCH-FOUND        PIC X(01) VALUE "N".
010000
010100 77  WK-STOCK-DATE-OK      PIC X(01) VALUE "Y".
010200 77  WK-DISP-MESSAGE       PIC X(40) VALUE SPACE.
010300
010400*----------------------------------------------------------
010500* Work fields for reading the UPD-LINE-DETAIL records that
010600* follow a header (0200/0210) and for applying them against
010700* REQUISITION-LINE in step with the master (0370/0372/0375).
010800*----------------------------------------------------------
010900 77  WK-UPD-FILE-AT-END    PIC X(01) VALUE "N".
011000 77  WK-HDR-REQ-ID         PIC X(08) VALUE SPACE.
011100 77  WK-HDR-LINE-COUNT     PIC 9(04) COMP VALUE ZERO.
011200 77  WK-HDR-LINE-IX        PIC 9(04) COMP VALUE ZERO.
011300 77  WK-LINE-FILE-AT-END   PIC X(01) VALUE "N".
011400 77  WK-LINE-UPDATE-OK     PIC X(01) VALUE "N".
011500 77  WK-LINE-MATCH-FOUND   PIC X(01) VALUE "N".
011600
011700 PROCEDURE DIVISION.
011800 PROGRAM-BEGIN.
011900     PERFORM 0100-OPENING-PROCEDURE.
012000     PERFORM 0200-LOAD-UPDATE-TABLE THRU 0200-EXIT.
012100     PERFORM 0300-PROCESS-ALL-REQUISITIONS THRU 0300-EXIT.
012200     PERFORM 0400-WRITE-UNMATCHED-UPDATES
012300         VARYING UPT-IDX FROM 1 BY 1
012400         UNTIL UPT-IDX > WK4-UPDATE-COUNT.
012500     PERFORM 0900-CLOSING-PROCEDURE.
012600
012700 PROGRAM-EXIT.
012800     EXIT PROGRAM.
012900
013000 PROGRAM-DONE.
013100     STOP RUN.
013200
013300*--------------------------------------------------------------
013400* 0100 - OPEN FILES, GET THE RUN DATE, PRIME-READ THE
013500* REQUISITION-LINE BUFFER.
013600*--------------------------------------------------------------
013700 0100-OPENING-PROCEDURE.
013800     OPEN I-O    REQUISITION-FILE.
013900     OPEN I-O    REQUISITION-LINE-FILE.
014000     OPEN INPUT  REQUISITION-UPDATE-FILE.
014100     OPEN OUTPUT DISPOSITION-FILE.
014200     ACCEPT WK1-RUN-DATE-CYMD FROM DATE YYYYMMDD.
014300     DISPLAY "REQUPD01 - REQUISITION UPDATE PROCESSOR - RUN DATE "
014400             WK1-RUN-DATE-CYMD.
014500     MOVE "N" TO WK-LINE-FILE-AT-END.
014600     PERFORM 0375-READ-NEXT-LINE.
014700
014800*--------------------------------------------------------------
014900* 0200 - LOAD THE INCOMING UPDATE TRANSACTIONS.  EACH HEADER
015000* RECORD IS FOLLOWED ON THIS SAME FILE BY UPD-LINE-COUNT
015100* UPD-LINE-DETAIL RECORDS (SEE FDUPD.CBL), WHICH 0210 LOADS
015200* INTO LINE-UPDATE-TABLE UNDER THE HEADER'S OWN REQ ID.
015300*--------------------------------------------------------------
015400 0200-LOAD-UPDATE-TABLE.
015500     MOVE ZERO TO WK4-UPDATE-COUNT.
015600     MOVE ZERO TO WK5-LINE-UPDATE-COUNT.
015700     MOVE "N"  TO WK-UPD-FILE-AT-END.
015800     READ REQUISITION-UPDATE-FILE
015900         AT END MOVE "Y" TO WK-UPD-FILE-AT-END.
016000     IF WK-UPD-FILE-AT-END = "Y"
016100         GO TO 0200-EXIT.
016200 0200-LOAD-ONE-UPDATE.
016300     ADD 1 TO WK4-UPDATE-COUNT.
016400     SET UPT-IDX TO WK4-UPDATE-COUNT.
016500     MOVE UPD-REQ-ID           TO UPT-REQ-ID (UPT-IDX).
016600     MOVE UPD-STOCK-COUNT-DATE TO UPT-COUNT-DATE (UPT-IDX).
016700     MOVE "N"                  TO UPT-APPLIED (UPT-IDX).
016800     MOVE UPD-REQ-ID           TO WK-HDR-REQ-ID.
016900     MOVE UPD-LINE-COUNT       TO WK-HDR-LINE-COUNT.
017000     PERFORM 0210-LOAD-ONE-LINE-DETAIL
017100         VARYING WK-HDR-LINE-IX FROM 1 BY 1
017200         UNTIL WK-HDR-LINE-IX > WK-HDR-LINE-COUNT
017300            OR WK-UPD-FILE-AT-END = "Y".
017400     IF WK-UPD-FILE-AT-END = "Y"
017500         GO TO 0200-EXIT.
017550     READ REQUISITION-UPDATE-FILE
017560         AT END MOVE "Y" TO WK-UPD-FILE-AT-END.
017570     IF WK-UPD-FILE-AT-END = "Y"
017580         GO TO 0200-EXIT.
017600     GO TO 0200-LOAD-ONE-UPDATE.
017700 0200-EXIT.
017800     EXIT.
017900
018000*--------------------------------------------------------------
018100* 0210 - READ ONE UPD-LINE-DETAIL RECORD FOLLOWING THE CURRENT
018200* HEADER AND ADD IT TO LINE-UPDATE-TABLE UNDER WK-HDR-REQ-ID.
018300*--------------------------------------------------------------
018400 0210-LOAD-ONE-LINE-DETAIL.
018500     READ REQUISITION-UPDATE-FILE
018600         AT END MOVE "Y" TO WK-UPD-FILE-AT-END.
018700     IF WK-UPD-FILE-AT-END = "N"
018800         ADD 1 TO WK5-LINE-UPDATE-COUNT
018900         SET LUP-IDX TO WK5-LINE-UPDATE-COUNT
019000         MOVE WK-HDR-REQ-ID         TO LUP-REQ-ID (LUP-IDX)
019100         MOVE ULD-ORDERABLE-ID      TO LUP-ORDERABLE-ID (LUP-IDX)
019200         MOVE ULD-NEW-REQUESTED-QTY TO LUP-NEW-QTY (LUP-IDX).
019300
019400*--------------------------------------------------------------
019500* 0300 - WALK THE REQUISITION MASTER, APPLYING EACH
019600* REQUISITION'S MATCHING UPDATE, IF ANY.  EVERY REQUISITION,
019700* MATCHED OR NOT, ADVANCES THE REQUISITION-LINE BUFFER SO THE
019800* TWO FILES STAY IN STEP (SEE 0370).
019900*--------------------------------------------------------------
020000 0300-PROCESS-ALL-REQUISITIONS.
020100     MOVE "N" TO WK-REQ-FILE-AT-END.
020200     READ REQUISITION-FILE
020300         AT END MOVE "Y" TO WK-REQ-FILE-AT-END.
020400     IF WK-REQ-FILE-AT-END = "Y"
020500         GO TO 0300-EXIT.
020600 0300-PROCESS-ONE-REQUISITION.
020700     MOVE "N" TO WK-LINE-UPDATE-OK.
020800     PERFORM 0310-FIND-MATCHING-UPDATE.
020900     IF WK-MATCH-FOUND = "Y"
021000         PERFORM 0320-VALIDATE-STOCK-COUNT-DATE
021100             THRU 0320-VALIDATE-STOCK-COUNT-EXIT
021200         IF WK-STOCK-DATE-OK = "Y"
021300             PERFORM 0330-APPLY-ONE-UPDATE
021400             MOVE "Y" TO WK-LINE-UPDATE-OK
021500         ELSE
021600             PERFORM 0340-WRITE-ERROR-DISPOSITION.
021700     PERFORM 0370-ADVANCE-LINES-FOR-REQ THRU 0370-EXIT.
021800     READ REQUISITION-FILE
021900         AT END MOVE "Y" TO WK-REQ-FILE-AT-END.
022000     IF WK-REQ-FILE-AT-END = "N"
022100         GO TO 0300-PROCESS-ONE-REQUISITION.
022200 0300-EXIT.
022300     EXIT.
022400
022500*--------------------------------------------------------------
022600* 0310 - SEARCH THE UPDATE TABLE FOR THIS REQUISITION, SKIPPING
022700* ENTRIES ALREADY APPLIED TO SOME EARLIER (DUPLICATE) MASTER
022800* RECORD.
022900*--------------------------------------------------------------
023000 0310-FIND-MATCHING-UPDATE.
023100     MOVE "N" TO WK-MATCH-FOUND.
023200     IF WK4-UPDATE-COUNT = ZERO
023300         GO TO 0310-EXIT.
023400     SET UPT-IDX TO 1.
023500     SEARCH UPT-ENTRY
023600         AT END NEXT SENTENCE
023700         WHEN UPT-REQ-ID (UPT-IDX) = REQ-ID
023800              AND UPT-APPLIED (UPT-IDX) = "N"
023900             MOVE "Y" TO WK-MATCH-FOUND.
024000 0310-EXIT.
024100     EXIT.
024200
024300*--------------------------------------------------------------
024400* 0320 - STOCK-COUNT-DATE EDIT.
024500*   - UPSI-0 OFF (WK-STOCK-COUNT-EDIT-OFF) MEANS THIS FACILITY
024600*     DOES NOT KEEP A PHYSICAL STOCK COUNT - SKIP BOTH EDITS
024700*     AND PASS THE UPDATE (REQ #H-7032).
024800*   - NO STOCK COUNT RECORDED YET (ZERO) - ANY DATE IS FINE.
024900*   - ONCE AUTHORIZED OR LATER, THE COUNT DATE MAY NOT CHANGE
025000*     (DATE-STOCK-COUNT-MISMATCH).
025100*   - A NEW DATE AFTER THE RUN DATE IS REJECTED OUTRIGHT
025200*     (DATE-STOCK-COUNT-FUTURE).
025300*--------------------------------------------------------------
025400 0320-VALIDATE-STOCK-COUNT-DATE.
025500     MOVE "Y" TO WK-STOCK-DATE-OK.
025600     IF WK-STOCK-COUNT-EDIT-OFF
025700         GO TO 0320-VALIDATE-STOCK-COUNT-EXIT.
025800     IF REQ-STOCK-COUNT-DATE = ZERO
025900         GO TO 0320-VALIDATE-STOCK-COUNT-EXIT.
026000     IF REQ-STATUS-AUTH-OR-LATER
026100        AND UPT-COUNT-DATE (UPT-IDX) NOT = REQ-STOCK-COUNT-DATE
026200         MOVE "N" TO WK-STOCK-DATE-OK
026300         MOVE "STOCK COUNT DATE DOES NOT MATCH THE DATE"
026400             TO WK-DISP-MESSAGE
026500         GO TO 0320-VALIDATE-STOCK-COUNT-EXIT.
026600     IF UPT-COUNT-DATE (UPT-IDX) > WK1-RUN-DATE-CYMD
026700         MOVE "N" TO WK-STOCK-DATE-OK
026800         MOVE "STOCK COUNT DATE IS AFTER THE RUN DATE"
026900             TO WK-DISP-MESSAGE.
027000 0320-VALIDATE-STOCK-COUNT-EXIT.
027100     EXIT.
027200
027300*--------------------------------------------------------------
027400* 0330 - APPLY THE UPDATE: REWRITE THE REQUISITION MASTER WITH
027500* THE NEW STOCK-COUNT DATE AND MARK THE TRANSACTION APPLIED.
027600* THE LINE-QUANTITY HALF OF THE SAME UPDATE IS APPLIED
027700* SEPARATELY, AGAINST REQUISITION-LINE, BY 0370/0372 BELOW.
027800*--------------------------------------------------------------
027900 0330-APPLY-ONE-UPDATE.
028000     MOVE UPT-COUNT-DATE (UPT-IDX) TO REQ-STOCK-COUNT-DATE.
028100     PERFORM 0350-SAVE-REQUISITION.
028200     MOVE "Y" TO UPT-APPLIED (UPT-IDX).
028300     ADD 1 TO WK4-UPDATED-COUNT.
028400
028500*--------------------------------------------------------------
028600* 0340 - WRITE A DISPOSITION ERROR RECORD FOR A REJECTED UPDATE
028700* AND MARK THE TRANSACTION APPLIED SO IT IS NOT REPORTED AGAIN
028800* AS UNMATCHED IN SECTION 0400.
028900*--------------------------------------------------------------
029000 0340-WRITE-ERROR-DISPOSITION.
029100     MOVE REQ-ID          TO DSP-REQ-ID.
029200     MOVE "ERROR       "  TO DSP-ACTION.
029300     MOVE WK-DISP-MESSAGE TO DSP-MESSAGE.
029400     MOVE SPACE           TO DSP-SUPPLY-FAC-ID.
029500     WRITE DISPOSITION-RECORD.
029600     ADD 1 TO WK1-RECORDS-WRITTEN.
029700     MOVE "Y" TO UPT-APPLIED (UPT-IDX).
029800     ADD 1 TO WK4-REJECTED-COUNT.
029900
030000*--------------------------------------------------------------
030100* 0350 - REWRITE THE CURRENT REQUISITION RECORD.
030200*--------------------------------------------------------------
030300 0350-SAVE-REQUISITION.
030400     REWRITE REQUISITION-RECORD.
030500
030600*--------------------------------------------------------------
030700* 0370 - STEP THE REQUISITION-LINE BUFFER THROUGH EVERY LINE
030800* BELONGING TO THE CURRENT REQUISITION (SAME TECHNIQUE AS
030900* REQAPR01'S 0370).  WHEN WK-LINE-UPDATE-OK IS "Y" - THIS
031000* REQUISITION'S UPDATE PASSED THE STOCK-COUNT-DATE EDIT -
031100* EACH LINE IS CHECKED AGAINST LINE-UPDATE-TABLE AND REWRITTEN
031200* IF A NEW QUANTITY WAS SENT FOR IT; OTHERWISE THE LINES ARE
031300* JUST READ PAST TO KEEP THE TWO FILES IN STEP.
031400*--------------------------------------------------------------
031500 0370-ADVANCE-LINES-FOR-REQ.
031600     IF WK-LINE-FILE-AT-END = "Y"
031700         GO TO 0370-EXIT.
031800     IF LIN-REQ-ID NOT = REQ-ID
031900         GO TO 0370-EXIT.
032000 0370-ADVANCE-ONE-LINE.
032100     IF WK-LINE-UPDATE-OK = "Y"
032200         PERFORM 0372-APPLY-ONE-LINE-UPDATE.
032300     PERFORM 0375-READ-NEXT-LINE.
032400     IF WK-LINE-FILE-AT-END = "Y"
032500         GO TO 0370-EXIT.
032600     IF LIN-REQ-ID = REQ-ID
032700         GO TO 0370-ADVANCE-ONE-LINE.
032800 0370-EXIT.
032900     EXIT.
033000
033100*--------------------------------------------------------------
033200* 0372 - IF THIS LINE'S ORDERABLE IS IN LINE-UPDATE-TABLE FOR
033300* THE CURRENT REQUISITION, MOVE IN THE NEW REQUESTED QUANTITY
033400* AND REWRITE.  A LINE WITH NO MATCHING ENTRY IS LEFT ALONE.
033500*--------------------------------------------------------------
033600 0372-APPLY-ONE-LINE-UPDATE.
033700     MOVE "N" TO WK-LINE-MATCH-FOUND.
033800     IF WK5-LINE-UPDATE-COUNT = ZERO
033900         GO TO 0372-EXIT.
034000     SET LUP-IDX TO 1.
034100     SEARCH LUP-ENTRY
034200         AT END NEXT SENTENCE
034300         WHEN LUP-REQ-ID (LUP-IDX) = LIN-REQ-ID
034400              AND LUP-ORDERABLE-ID (LUP-IDX) = LIN-ORDERABLE-ID
034500             MOVE "Y" TO WK-LINE-MATCH-FOUND.
034600     IF WK-LINE-MATCH-FOUND = "Y"
034700         MOVE LUP-NEW-QTY (LUP-IDX) TO LIN-REQUESTED-QTY
034800         REWRITE REQUISITION-LINE-RECORD.
034900 0372-EXIT.
035000     EXIT.
035100
035200*--------------------------------------------------------------
035300* 0375 - READ THE NEXT REQUISITION-LINE RECORD, IF ANY.
035400*--------------------------------------------------------------
035500 0375-READ-NEXT-LINE.
035600     READ REQUISITION-LINE-FILE
035700         AT END MOVE "Y" TO WK-LINE-FILE-AT-END.
035800
035900*--------------------------------------------------------------
036000* 0400 - ANY TRANSACTION STILL UNAPPLIED REFERENCED A REQ-ID
036100* NOT FOUND ON THE MASTER - REPORT IT.
036200*--------------------------------------------------------------
036300 0400-WRITE-UNMATCHED-UPDATES.
036400     IF UPT-APPLIED (UPT-IDX) = "N"
036500         MOVE UPT-REQ-ID (UPT-IDX) TO DSP-REQ-ID
036600         MOVE "ERROR       "       TO DSP-ACTION
036700         MOVE "REQUISITION NOT FOUND FOR THIS UPDATE"
036800             TO DSP-MESSAGE
036900         MOVE SPACE                TO DSP-SUPPLY-FAC-ID
037000         WRITE DISPOSITION-RECORD
037100         ADD 1 TO WK1-RECORDS-WRITTEN
037200         ADD 1 TO WK4-REJECTED-COUNT.
037300
037400*--------------------------------------------------------------
037500* 0900 - CLOSE UP AND REPORT THE UPDATE TOTALS.
037600*--------------------------------------------------------------
037700 0900-CLOSING-PROCEDURE.
037800     CLOSE REQUISITION-FILE.
037900     CLOSE REQUISITION-LINE-FILE.
038000     CLOSE REQUISITION-UPDATE-FILE.
038100     CLOSE DISPOSITION-FILE.
038200     DISPLAY "REQUPD01 - REQUISITIONS UPDATED: "
038250             WK4-UPDATED-COUNT.
038300     DISPLAY "REQUPD01 - TRANSACTIONS REJECTED: "
038350             WK4-REJECTED-COUNT.
