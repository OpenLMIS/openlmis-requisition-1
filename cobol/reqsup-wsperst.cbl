000100*--------------------------------------------------------------
000200* WSPERST.CBL - PERIOD-GROUP-TABLE working storage.
000300*
000400* PERSEL01 loads one schedule's worth of periods here (a
000500* schedule belongs to exactly one program/facility pair, and
000600* the period file arrives in ascending start-date order within
000700* a schedule) then runs the current/eligible/previous/new-
000800* period rules against the table before moving on to the next
000900* schedule.  WK2-MAX-PERIODS is generous - a schedule rarely
001000* carries more than a couple of dozen open periods.
001100*--------------------------------------------------------------
001200 77  WK2-MAX-PERIODS       PIC 9(04) COMP VALUE 0050.
001300 77  WK2-PERIOD-COUNT      PIC 9(04) COMP VALUE ZERO.
001400 77  WK2-PERIOD-IX         PIC 9(04) COMP VALUE ZERO.
001500 77  WK2-PERIOD-IX2        PIC 9(04) COMP VALUE ZERO.
001600
001700 01  PERIOD-GROUP-TABLE.
001800     05  PGT-ENTRY OCCURS 0050 TIMES
001900                   INDEXED BY PGT-IDX.
002000         10  PGT-PERIOD-ID       PIC X(08).
002100         10  PGT-START-DATE      PIC 9(08).
002200         10  PGT-END-DATE        PIC 9(08).
002300         10  PGT-REQ-STATUS      PIC X(01) VALUE SPACE.
002400         10  PGT-REQ-EMERGENCY   PIC X(01) VALUE SPACE.
002500         10  PGT-HAS-REQ         PIC X(01) VALUE "N".
002600             88  PGT-REQ-EXISTS      VALUE "Y".
002700             88  PGT-REQ-MISSING     VALUE "N".
003800
003900 77  WK2-CURRENT-SCHEDULE  PIC X(08) VALUE SPACE.
004000 77  WK2-CURRENT-PROGRAM   PIC X(08) VALUE SPACE.
004100 77  WK2-CURRENT-FACILITY  PIC X(08) VALUE SPACE.
