000100*--------------------------------------------------------------
000200* SLUPD.CBL - SELECT for the incoming REQUISITION-UPDATE
000300* transaction file read by REQUPD01.  One header record per
000400* requisition being updated, immediately followed in this
000500* same file by UPD-LINE-COUNT detail records (see FDUPD.CBL)
000600* carrying that requisition's updated line quantities.
000700*--------------------------------------------------------------
000800     SELECT REQUISITION-UPDATE-FILE
000900         ASSIGN TO "REQUPDT"
001000         ORGANIZATION IS SEQUENTIAL.
