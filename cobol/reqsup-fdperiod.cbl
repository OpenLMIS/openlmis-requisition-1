000100*--------------------------------------------------------------
000200* FDPERIOD.CBL - PERIOD-RECORD, 48 bytes.
000300*
000400* One record per processing period.  Schedule id ties a run
000500* of periods to a single program/facility pair; periods for
000600* a schedule arrive in ascending start-date order.
000700*--------------------------------------------------------------
000800 FD  PERIOD-FILE
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 49 CHARACTERS.
001100 01  PERIOD-RECORD.
001200     05  PER-ID                  PIC X(08).
001300     05  PER-SCHEDULE-ID         PIC X(08).
001400     05  PER-PROGRAM-ID          PIC X(08).
001500     05  PER-FACILITY-ID         PIC X(08).
001600     05  PER-START-DATE          PIC 9(08).
001700     05  PER-END-DATE            PIC 9(08).
001800     05  FILLER                  PIC X(01) VALUE SPACE.
001900
002000*----------------------------------------------------------
002100* Alternate view of the two dates, broken into CCYY/MM/DD -
002200* used by FIND-PREVIOUS-PERIOD when comparing start/end
002300* dates a field at a time instead of trusting numeric PIC 9
002400* comparison across a schedule change (kept from the days
002500* the file could still carry an un-edited blank period).
002600*----------------------------------------------------------
002700 01  PER-DATES-REDEFINED REDEFINES PERIOD-RECORD.
002800     05  FILLER                  PIC X(32).
002900     05  PER-START-PARTS.
003000         10  PER-START-YYYY      PIC 9(04).
003100         10  PER-START-MM        PIC 9(02).
003200         10  PER-START-DD        PIC 9(02).
003300     05  PER-END-PARTS.
003400         10  PER-END-YYYY        PIC 9(04).
003500         10  PER-END-MM          PIC 9(02).
003600         10  PER-END-DD          PIC 9(02).
003700     05  FILLER                  PIC X(01).
