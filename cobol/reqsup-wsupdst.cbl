000100*--------------------------------------------------------------
000200* WSUPDST.CBL - REQUISITION-UPDATE-TABLE working storage.
000300* The day's incoming update transactions, loaded whole so
000400* REQUPD01 can match them against the requisition master as
000500* it reads it, instead of trying to keep two sequential files
000600* in step.
000700*--------------------------------------------------------------
000800 77  WK4-MAX-UPDATES       PIC 9(05) COMP VALUE 02000.
000900 77  WK4-UPDATE-COUNT      PIC 9(05) COMP VALUE ZERO.
001000 77  WK4-UPDATE-IX         PIC 9(05) COMP VALUE ZERO.
001100
001200 01  REQUISITION-UPDATE-TABLE.
001300     05  UPT-ENTRY OCCURS 02000 TIMES
001400                   INDEXED BY UPT-IDX.
001500         10  UPT-REQ-ID          PIC X(08).
001600         10  UPT-COUNT-DATE      PIC 9(08).
001700         10  UPT-APPLIED         PIC X(01) VALUE "N".
001800             88  UPT-WAS-APPLIED     VALUE "Y".
