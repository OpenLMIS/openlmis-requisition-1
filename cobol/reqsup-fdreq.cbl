000100*--------------------------------------------------------------
000200* FDREQ.CBL - REQUISITION-RECORD, 58 bytes.
000300*
000400* Central record of the requisition cycle.  REQ-STATUS drives
000500* just about every decision in PERSEL01, REQUPD01 and REQAPR01 -
000600* see the 88-levels below before changing any status logic.
000700*
000800* Rev history (see REQAPR01 for the program-level change log -
000900* this copybook only logs layout changes):
001000*   1986-04-02 RFM  original layout, fields thru REQ-STATUS.
001100*   1991-09-17 DLT  added REQ-EMERGENCY-FLAG for the emergency
001200*                   order cycle (req #H-4471).
001300*   1996-02-08 SWK  added REQ-STOCK-COUNT-DATE, widened record
001400*                   to 58 to leave room to grow (req #H-6120).
001500*--------------------------------------------------------------
001600 FD  REQUISITION-FILE
001700     LABEL RECORDS ARE STANDARD
001800     RECORD CONTAINS 58 CHARACTERS.
001900 01  REQUISITION-RECORD.
002000     05  REQ-ID                  PIC X(08).
002100     05  REQ-FACILITY-ID         PIC X(08).
002200     05  REQ-PROGRAM-ID          PIC X(08).
002300     05  REQ-PERIOD-ID           PIC X(08).
002400     05  REQ-SUPV-NODE-ID        PIC X(08).
002500     05  REQ-STATUS              PIC X(01).
002600         88  REQ-STATUS-INITIATED     VALUE "I".
002700         88  REQ-STATUS-SUBMITTED     VALUE "S".
002800         88  REQ-STATUS-AUTHORIZED    VALUE "A".
002900         88  REQ-STATUS-IN-APPROVAL   VALUE "V".
003000         88  REQ-STATUS-APPROVED      VALUE "P".
003100         88  REQ-STATUS-RELEASED      VALUE "R".
003200         88  REQ-STATUS-SKIPPED       VALUE "K".
003300         88  REQ-STATUS-REJECTED      VALUE "J".
003400         88  REQ-STATUS-PRE-AUTH      VALUES "I" "S".
003500         88  REQ-STATUS-APPROVABLE    VALUES "A" "V".
003600         88  REQ-STATUS-AUTH-OR-LATER VALUES "A" "V" "P" "R".
003700     05  REQ-EMERGENCY-FLAG      PIC X(01).
003800         88  REQ-IS-EMERGENCY         VALUE "Y".
003900         88  REQ-IS-REGULAR           VALUE "N".
004000     05  REQ-STOCK-COUNT-DATE    PIC 9(08).
004100     05  FILLER                  PIC X(08) VALUE SPACE.
