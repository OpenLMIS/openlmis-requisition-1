000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PERSEL01.
000300 AUTHOR.        R. MASON.
000400 INSTALLATION.  STATE HEALTH SUPPLY OFFICE.
000500 DATE-WRITTEN.  04/10/86.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*--------------------------------------------------------------
000900* CHANGE LOG
001000*--------------------------------------------------------------
001100* 04/10/86  RFM  ORIGINAL PROGRAM.  RUNS THE PERIOD FILE AND        H-3309
001200*                WRITES THE CURRENT-PERIOD FLAG REQUISITION         H-3309
001300*                OFFICE USES TO DECIDE WHICH PERIOD A FACILITY      H-3309
001400*                IS ORDERING AGAINST (REQ #H-3309).                 H-3309
001500* 11/02/88  RFM  ADDED ELIGIBLE-PERIOD LOGIC SO THE REGIONAL        H-3802
001600*                OFFICE COULD SEE HOW MANY OPEN PERIODS A           H-3802
001700*                FACILITY WAS BEHIND ON (REQ #H-3802).              H-3802
001800* 09/30/91  DLT  ADDED PREVIOUS-PERIOD LOOKUP FOR THE CARRY-        H-4471
001900*                FORWARD REPORT (REQ #H-4471).                      H-4471
002000* 02/12/96  SWK  ADDED THE NEW-REQUISITION-PERIOD PASS - THIS       H-6120
002100*                IS WHAT TELLS ON-LINE DATA ENTRY WHICH PERIOD      H-6120
002200*                A FRESH REGULAR REQUISITION SHOULD BE FILED        H-6120
002300*                AGAINST (REQ #H-6120).  REWORKED THE PERIOD        H-6120
002400*                TABLE LOAD TO KEEP THE WHOLE FILE IN MEMORY        H-6120
002500*                SINCE THE NEW PASS HAS TO SEE EVERY SCHEDULE       H-6120
002600*                WHEN RESOLVING A REQUISITION'S FACILITY.           H-6120
002700* 12/03/98  SWK  Y2K REVIEW - RUN DATE NOW ACCEPTED AS A FULL     Y2K-0041
002800*                4-DIGIT-YEAR FIELD (SEE WSDATE1.CBL) INSTEAD     Y2K-0041
002900*                OF TAKING A 2-DIGIT YEAR OFF THE OPERATOR        Y2K-0041
003000*                CONSOLE.  SIGNED OFF PER Y2K-0041.               Y2K-0041
003100* 07/20/00  JHC  FIXED ELIGIBLE-PERIOD CUTOFF - WAS STOPPING        H-6618
003200*                ONE PERIOD TOO SOON WHEN A SCHEDULE HAD TWO        H-6618
003300*                CONSECUTIVE OPEN (INITIATED/SUBMITTED)             H-6618
003400*                PERIODS IN A ROW (REQ #H-6618).                    H-6618
003500* 03/14/02  JHC  ADDED THE SCHEDULE-SUMMARY TABLE SO THE NEW-       H-7104
003600*                REQUISITION-PERIOD PASS QUITS RE-SCANNING THE      H-7104
003700*                WHOLE PERIOD TABLE FOR EVERY REQUISITION ON        H-7104
003800*                FILE (REQ #H-7104).                                H-7104
003900* 04/02/02  JHC  ADDED THE CANDIDATE-PERIOD/SCHEDULE CROSS-CHECK    H-7118
004000*                IN 0540 - AUDIT ASKED WHAT STOPS THE OLDEST-       H-7118
004100*                ELIGIBLE LOOKUP FROM EVER HANDING BACK A PERIOD    H-7118
004200*                OFF SOME OTHER SCHEDULE.  BY THE WAY THE SCHEDULE  H-7118
004300*                SUMMARY TABLE IS BUILT THIS CANNOT HAPPEN TODAY,   H-7118
004400*                BUT THE ANSWER IS NOW PROVED OUT RATHER THAN       H-7118
004500*                ASSUMED, WITH A NEW INVALID-PERIOD DISPOSITION     H-7118
004600*                IF IT EVER DOES (REQ #H-7118).                     H-7118
004700*--------------------------------------------------------------
004800* Period Selection Service.
004900*
005000* Loads the whole PERIOD and REQUISITION files into memory,
005100* then makes two passes:
005200*
005300*   1. Schedule by schedule (a schedule belongs to one
005400*      program/facility pair, periods in ascending start-date
005500*      order): write out the CURRENT period(s), the run of
005600*      ELIGIBLE (initiation-eligible) periods, and the period
005700*      PREVIOUS to the current one.
005800*
005900*   2. Requisition by requisition: for every distinct regular
006000*      program/facility pair on the requisition file, decide
006100*      what period a fresh regular requisition belongs in
006200*      (NEWPERIOD), or write an ERROR record explaining why
006300*      it cannot be decided.
006400*
006500* All results go to PERIOD-RESULT-FILE as one record per
006600* result - see FDPRSEL.CBL for the result-type codes.
006700*--------------------------------------------------------------
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500
007600     COPY "reqsup-slperiod.cbl".
007700     COPY "reqsup-slreq.cbl".
007800     COPY "reqsup-slprsel.cbl".
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200
008300     COPY "reqsup-fdperiod.cbl".
008400     COPY "reqsup-fdreq.cbl".
008500     COPY "reqsup-fdprsel.cbl".
008600
008700 WORKING-STORAGE SECTION.
008800
008900 77  WK1-RECORDS-WRITTEN      PIC 9(05) COMP VALUE ZERO.
009000
009100     COPY "reqsup-wsdate1.cbl".
009200     COPY "reqsup-wsperall.cbl".
009300     COPY "reqsup-wsreqst.cbl".
009400     COPY "reqsup-wsperst.cbl".
009500     COPY "reqsup-wsschsm.cbl".
009600
009700*----------------------------------------------------------
009800* Work fields for the current/eligible/previous-period pass
009900* (section 0400 below) - one schedule's worth at a time.
010000*----------------------------------------------------------
010100 77  WK2-CURRENT-PERIOD-FOUND PIC X(01) VALUE "N".
010200 77  WK2-CURRENT-PERIOD-ID    PIC X(08) VALUE SPACE.
010300 77  WK2-CURRENT-PERIOD-START PIC 9(08) VALUE ZERO.
010400
010500 77  WK2-ELIGIBLE-DONE        PIC X(01) VALUE "N".
010600 77  WK2-FIRST-ELIGIBLE-FOUND PIC X(01) VALUE "N".
010700 77  WK2-FIRST-ELIGIBLE-PERIOD PIC X(08) VALUE SPACE.
010800
010900 77  WK2-PREV-PERIOD-ID       PIC X(08) VALUE SPACE.
011000 77  WK2-PREV-BEST-END-DATE   PIC 9(08) VALUE ZERO.
011100
011200*----------------------------------------------------------
011300* Work fields for the new-requisition-period pass (section
011400* 0500 below) - one program/facility combo at a time.
011500*----------------------------------------------------------
011600 77  WK-COMBO-PROGRAM         PIC X(08) VALUE SPACE.
011700 77  WK-COMBO-FACILITY        PIC X(08) VALUE SPACE.
011800 77  WK-COMBO-ALREADY-DONE    PIC X(01) VALUE "N".
011850
011860*----------------------------------------------------------
011870* Same facility/program combo, laid out to match
011880* RQF-FACILITY-PROGRAM in WSREQST.CBL so 0531 can compare
011890* both keys in one shot against REQUISITION-TABLE-BY-FAC
011895* instead of two separate IF's against REQUISITION-TABLE.
011897*----------------------------------------------------------
011898 01  WK-COMBO-FAC-PROG.
011899     05  WK-COMBO-FAC-PROG-FAC  PIC X(08).
011900     05  WK-COMBO-FAC-PROG-PGM  PIC X(08).
011910
012000 77  WK-RQT-SUB2              PIC 9(05) COMP VALUE ZERO.
012100
012200 77  WK-LAST-REQ-FOUND        PIC X(01) VALUE "N".
012300 77  WK-LAST-REQ-STATUS       PIC X(01) VALUE SPACE.
012400 77  WK-LAST-REQ-BEST-START   PIC 9(08) VALUE ZERO.
012500
012600 77  WK-LOOKUP-PERIOD-ID      PIC X(08) VALUE SPACE.
012700 77  WK-LOOKUP-FOUND          PIC X(01) VALUE "N".
012800 77  WK-LOOKUP-START-DATE     PIC 9(08) VALUE ZERO.
012900
013000 77  WK-SCHED-FOUND           PIC X(01) VALUE "N".
013100 77  WK-CAND-SCHEDULE-FOUND   PIC X(01) VALUE "N".
013200 77  WK-CAND-SCHEDULE-ID      PIC X(08) VALUE SPACE.
013300
013400*----------------------------------------------------------
013500* Staging fields for the one result-writing paragraph both
013600* passes share (0470/0541 move these into PERIOD-RESULT-
013700* RECORD and WRITE it).
013800*----------------------------------------------------------
013900 77  WK-OUT-RESULT-TYPE       PIC X(10) VALUE SPACE.
014000 77  WK-OUT-PERIOD-ID         PIC X(08) VALUE SPACE.
014100 77  WK-OUT-ERROR-CODE        PIC X(20) VALUE SPACE.
014200
014300 PROCEDURE DIVISION.
014400 PROGRAM-BEGIN.
014500     PERFORM 0100-OPENING-PROCEDURE.
014600     PERFORM 0200-LOAD-PERIOD-TABLE THRU 0200-EXIT.
014700     PERFORM 0300-LOAD-REQUISITION-TABLE THRU 0300-EXIT.
014800     PERFORM 0400-PROCESS-PERIOD-GROUPS THRU 0400-EXIT.
014900     PERFORM 0500-PROCESS-NEW-REQ-COMBOS THRU 0500-EXIT.
015000     PERFORM 0900-CLOSING-PROCEDURE.
015100
015200 PROGRAM-EXIT.
015300     EXIT PROGRAM.
015400
015500 PROGRAM-DONE.
015600     STOP RUN.
015700
015800*--------------------------------------------------------------
015900* 0100 - OPEN FILES, GET THE RUN DATE
016000*--------------------------------------------------------------
016100 0100-OPENING-PROCEDURE.
016200     OPEN INPUT  PERIOD-FILE.
016300     OPEN INPUT  REQUISITION-FILE.
016400     OPEN OUTPUT PERIOD-RESULT-FILE.
016500     ACCEPT WK1-RUN-DATE-CYMD FROM DATE YYYYMMDD.
016600     DISPLAY "PERSEL01 - PERIOD SELECTION SERVICE - RUN DATE "
016700             WK1-RUN-DATE-CYMD.
016800
016900*--------------------------------------------------------------
017000* 0200 - LOAD THE WHOLE PERIOD FILE INTO PERIOD-ALL-TABLE
017100*--------------------------------------------------------------
017200 0200-LOAD-PERIOD-TABLE.
017300     MOVE ZERO TO WK7-ALL-PERIOD-COUNT.
017400     READ PERIOD-FILE
017500         AT END GO TO 0200-EXIT.
017600 0200-LOAD-ONE-PERIOD.
017700     ADD 1 TO WK7-ALL-PERIOD-COUNT.
017800     SET PAT-IDX TO WK7-ALL-PERIOD-COUNT.
017900     MOVE PER-ID             TO PAT-PERIOD-ID (PAT-IDX).
018000     MOVE PER-SCHEDULE-ID    TO PAT-SCHEDULE-ID (PAT-IDX).
018100     MOVE PER-PROGRAM-ID     TO PAT-PROGRAM-ID (PAT-IDX).
018200     MOVE PER-FACILITY-ID    TO PAT-FACILITY-ID (PAT-IDX).
018300     MOVE PER-START-DATE     TO PAT-START-DATE (PAT-IDX).
018400     MOVE PER-END-DATE       TO PAT-END-DATE (PAT-IDX).
018500     READ PERIOD-FILE
018600         AT END GO TO 0200-EXIT.
018700     GO TO 0200-LOAD-ONE-PERIOD.
018800 0200-EXIT.
018900     EXIT.
019000
019100*--------------------------------------------------------------
019200* 0300 - LOAD THE WHOLE REQUISITION FILE INTO REQUISITION-TABLE
019300*--------------------------------------------------------------
019400 0300-LOAD-REQUISITION-TABLE.
019500     MOVE ZERO TO WK3-REQ-COUNT.
019600     READ REQUISITION-FILE
019700         AT END GO TO 0300-EXIT.
019800 0300-LOAD-ONE-REQUISITION.
019900     ADD 1 TO WK3-REQ-COUNT.
020000     SET RQT-IDX TO WK3-REQ-COUNT.
020100     MOVE REQ-ID             TO RQT-REQ-ID (RQT-IDX).
020200     MOVE REQ-FACILITY-ID    TO RQT-FACILITY-ID (RQT-IDX).
020300     MOVE REQ-PROGRAM-ID     TO RQT-PROGRAM-ID (RQT-IDX).
020400     MOVE REQ-PERIOD-ID      TO RQT-PERIOD-ID (RQT-IDX).
020500     MOVE REQ-STATUS         TO RQT-STATUS (RQT-IDX).
020600     MOVE REQ-EMERGENCY-FLAG TO RQT-EMERGENCY-FLAG (RQT-IDX).
020700     READ REQUISITION-FILE
020800         AT END GO TO 0300-EXIT.
020900     GO TO 0300-LOAD-ONE-REQUISITION.
021000 0300-EXIT.
021100     EXIT.
021200
021300*--------------------------------------------------------------
021400* 0400 - WALK THE PERIOD TABLE ONE SCHEDULE (PROGRAM/FACILITY)
021500* AT A TIME, RUNNING THE CURRENT/ELIGIBLE/PREVIOUS RULES AND
021600* SAVING A SCHEDULE-SUMMARY ENTRY FOR THE 0500 PASS.
021700*--------------------------------------------------------------
021800 0400-PROCESS-PERIOD-GROUPS.
021900     MOVE ZERO TO WK8-SCHEDULE-COUNT.
022000     IF WK7-ALL-PERIOD-COUNT = ZERO
022100         GO TO 0400-EXIT.
022200     MOVE 1 TO WK7-GROUP-START-IX.
022300 0400-FIND-GROUP-END.
022400     SET PAT-IDX TO WK7-GROUP-START-IX.
022500     MOVE PAT-SCHEDULE-ID (PAT-IDX) TO WK2-CURRENT-SCHEDULE.
022600     MOVE PAT-PROGRAM-ID  (PAT-IDX) TO WK2-CURRENT-PROGRAM.
022700     MOVE PAT-FACILITY-ID (PAT-IDX) TO WK2-CURRENT-FACILITY.
022800     MOVE WK7-GROUP-START-IX TO WK7-GROUP-END-IX.
022900 0400-EXTEND-GROUP.
023000     IF WK7-GROUP-END-IX NOT < WK7-ALL-PERIOD-COUNT
023100         GO TO 0400-GROUP-COMPLETE.
023200     SET PAT-IDX TO WK7-GROUP-END-IX.
023300     SET PAT-IDX UP BY 1.
023400     IF PAT-SCHEDULE-ID (PAT-IDX) = WK2-CURRENT-SCHEDULE
023500         ADD 1 TO WK7-GROUP-END-IX
023600         GO TO 0400-EXTEND-GROUP.
023700 0400-GROUP-COMPLETE.
023800     PERFORM 0410-BUILD-PERIOD-GROUP.
023900     MOVE "N" TO WK2-CURRENT-PERIOD-FOUND.
024000     PERFORM 0420-FIND-CURRENT-PERIODS
024100         VARYING PGT-IDX FROM 1 BY 1
024200         UNTIL PGT-IDX > WK2-PERIOD-COUNT.
024300     MOVE "N" TO WK2-ELIGIBLE-DONE.
024400     MOVE "N" TO WK2-FIRST-ELIGIBLE-FOUND.
024500     MOVE SPACE TO WK2-FIRST-ELIGIBLE-PERIOD.
024600     PERFORM 0430-FIND-ELIGIBLE-PERIODS
024700         VARYING PGT-IDX FROM 1 BY 1
024800         UNTIL PGT-IDX > WK2-PERIOD-COUNT
024900            OR WK2-ELIGIBLE-DONE = "Y".
025000     PERFORM 0440-FIND-PREVIOUS-PERIOD THRU 0440-EXIT.
025100     PERFORM 0450-SAVE-SCHEDULE-SUMMARY.
025200     IF WK7-GROUP-END-IX < WK7-ALL-PERIOD-COUNT
025300         ADD 1 TO WK7-GROUP-END-IX GIVING WK7-GROUP-START-IX
025400         GO TO 0400-FIND-GROUP-END.
025500 0400-EXIT.
025600     EXIT.
025700
025800*--------------------------------------------------------------
025900* 0410 - COPY ONE SCHEDULE'S PERIODS OUT OF PERIOD-ALL-TABLE
026000* INTO THE SMALL PERIOD-GROUP-TABLE, TAGGING EACH PERIOD WITH
026100* ITS MATCHING REGULAR REQUISITION'S STATUS, IF ANY.
026200*--------------------------------------------------------------
026300 0410-BUILD-PERIOD-GROUP.
026400     MOVE ZERO TO WK2-PERIOD-COUNT.
026500     PERFORM 0411-COPY-ONE-PERIOD
026600         VARYING WK7-ALL-PERIOD-IX FROM WK7-GROUP-START-IX BY 1
026700         UNTIL WK7-ALL-PERIOD-IX > WK7-GROUP-END-IX.
026800
026900 0411-COPY-ONE-PERIOD.
027000     ADD 1 TO WK2-PERIOD-COUNT.
027100     SET PAT-IDX TO WK7-ALL-PERIOD-IX.
027200     SET PGT-IDX TO WK2-PERIOD-COUNT.
027300     MOVE PAT-PERIOD-ID (PAT-IDX) TO PGT-PERIOD-ID (PGT-IDX).
027400     MOVE PAT-START-DATE (PAT-IDX) TO PGT-START-DATE (PGT-IDX).
027500     MOVE PAT-END-DATE (PAT-IDX) TO PGT-END-DATE (PGT-IDX).
027600     MOVE SPACE TO PGT-REQ-STATUS (PGT-IDX).
027700     MOVE SPACE TO PGT-REQ-EMERGENCY (PGT-IDX).
027800     MOVE "N" TO PGT-HAS-REQ (PGT-IDX).
027900     PERFORM 0412-FIND-REGULAR-REQ-FOR-PERIOD.
028000
028100 0412-FIND-REGULAR-REQ-FOR-PERIOD.
028200     IF WK3-REQ-COUNT = ZERO
028300         GO TO 0412-EXIT.
028400     SET RQT-IDX TO 1.
028500     SEARCH RQT-ENTRY
028600         AT END NEXT SENTENCE
028700         WHEN RQT-PERIOD-ID (RQT-IDX) = PGT-PERIOD-ID (PGT-IDX)
028800              AND RQT-EMERGENCY-FLAG (RQT-IDX) = "N"
028900             MOVE RQT-STATUS (RQT-IDX) TO PGT-REQ-STATUS (PGT-IDX)
029000             MOVE "N" TO PGT-REQ-EMERGENCY (PGT-IDX)
029100             MOVE "Y" TO PGT-HAS-REQ (PGT-IDX).
029200 0412-EXIT.
029300     EXIT.
029400
029500*--------------------------------------------------------------
029600* 0420 - A PERIOD IS CURRENT IF THE RUN DATE FALLS INSIDE IT
029700* AND ITS REGULAR REQUISITION HAS MOVED PAST INITIATED.
029800*--------------------------------------------------------------
029900 0420-FIND-CURRENT-PERIODS.
030000     IF WK1-RUN-DATE-CYMD NOT < PGT-START-DATE (PGT-IDX)
030100        AND WK1-RUN-DATE-CYMD NOT > PGT-END-DATE (PGT-IDX)
030200        AND PGT-REQ-EXISTS (PGT-IDX)
030300        AND PGT-REQ-STATUS (PGT-IDX) NOT = "I"
030400         MOVE "CURRENT   " TO WK-OUT-RESULT-TYPE
030500         MOVE PGT-PERIOD-ID (PGT-IDX) TO WK-OUT-PERIOD-ID
030600         MOVE SPACE TO WK-OUT-ERROR-CODE
030700         PERFORM 0470-WRITE-PERIOD-RESULT
030800         IF WK2-CURRENT-PERIOD-FOUND = "N"
030900             MOVE "Y" TO WK2-CURRENT-PERIOD-FOUND
031000             MOVE PGT-PERIOD-ID (PGT-IDX) TO WK2-CURRENT-PERIOD-ID
031100             MOVE PGT-START-DATE (PGT-IDX)
031200                 TO WK2-CURRENT-PERIOD-START
031300         END-IF.
031400
031500*--------------------------------------------------------------
031600* 0430 - INITIATION-ELIGIBLE PERIODS: KEEP THE LEADING RUN OF
031700* PERIODS (IN START-DATE ORDER) THAT HAVE NO REGULAR
031800* REQUISITION YET, OR WHOSE REGULAR REQUISITION IS STILL
031900* PRE-AUTHORIZATION (INITIATED OR SUBMITTED).  STOP AS SOON AS
032000* A PERIOD IS REACHED WHOSE REQUISITION HAS MOVED PAST THAT -
032100* PROVED OUT AGAINST THE FIVE-PERIOD TEST CASE IN REQ #H-6618
032200* (NONE/INITIATED/SUBMITTED/AUTHORIZED/APPROVED GIVES EXACTLY
032300* THE FIRST THREE PERIODS AS ELIGIBLE).
032400*--------------------------------------------------------------
032500 0430-FIND-ELIGIBLE-PERIODS.
032600     IF PGT-REQ-MISSING (PGT-IDX)
032700         MOVE "ELIGIBLE  " TO WK-OUT-RESULT-TYPE
032800         MOVE PGT-PERIOD-ID (PGT-IDX) TO WK-OUT-PERIOD-ID
032900         MOVE SPACE TO WK-OUT-ERROR-CODE
033000         PERFORM 0470-WRITE-PERIOD-RESULT
033100         IF WK2-FIRST-ELIGIBLE-FOUND = "N"
033200             MOVE "Y" TO WK2-FIRST-ELIGIBLE-FOUND
033300             MOVE PGT-PERIOD-ID (PGT-IDX)
033400                 TO WK2-FIRST-ELIGIBLE-PERIOD
033500         END-IF
033600     ELSE
033700     IF PGT-REQ-STATUS (PGT-IDX) = "I" OR
033800        PGT-REQ-STATUS (PGT-IDX) = "S"
033900         MOVE "ELIGIBLE  " TO WK-OUT-RESULT-TYPE
034000         MOVE PGT-PERIOD-ID (PGT-IDX) TO WK-OUT-PERIOD-ID
034100         MOVE SPACE TO WK-OUT-ERROR-CODE
034200         PERFORM 0470-WRITE-PERIOD-RESULT
034300         IF WK2-FIRST-ELIGIBLE-FOUND = "N"
034400             MOVE "Y" TO WK2-FIRST-ELIGIBLE-FOUND
034500             MOVE PGT-PERIOD-ID (PGT-IDX)
034600                 TO WK2-FIRST-ELIGIBLE-PERIOD
034700         END-IF
034800     ELSE
034900         MOVE "Y" TO WK2-ELIGIBLE-DONE.
035000
035100*--------------------------------------------------------------
035200* 0440 - THE PREVIOUS PERIOD IS THE LATEST-ENDING PERIOD IN
035300* THIS SCHEDULE THAT ENDED BEFORE THE CURRENT PERIOD STARTED.
035400* NOTHING TO DO IF THIS SCHEDULE HAS NO CURRENT PERIOD.
035500*--------------------------------------------------------------
035600 0440-FIND-PREVIOUS-PERIOD.
035700     IF WK2-CURRENT-PERIOD-FOUND = "N"
035800         GO TO 0440-EXIT.
035900     MOVE SPACE TO WK2-PREV-PERIOD-ID.
036000     MOVE ZERO TO WK2-PREV-BEST-END-DATE.
036100     PERFORM 0441-SCAN-ONE-FOR-PREVIOUS
036200         VARYING WK2-PERIOD-IX2 FROM 1 BY 1
036300         UNTIL WK2-PERIOD-IX2 > WK2-PERIOD-COUNT.
036400     IF WK2-PREV-PERIOD-ID NOT = SPACE
036500         MOVE "PREVIOUS  " TO WK-OUT-RESULT-TYPE
036600         MOVE WK2-PREV-PERIOD-ID TO WK-OUT-PERIOD-ID
036700         MOVE SPACE TO WK-OUT-ERROR-CODE
036800         PERFORM 0470-WRITE-PERIOD-RESULT.
036900 0440-EXIT.
037000     EXIT.
037100
037200 0441-SCAN-ONE-FOR-PREVIOUS.
037300     IF PGT-END-DATE (WK2-PERIOD-IX2) < WK2-CURRENT-PERIOD-START
037400        AND PGT-END-DATE (WK2-PERIOD-IX2) > WK2-PREV-BEST-END-DATE
037500         MOVE PGT-END-DATE (WK2-PERIOD-IX2)
037600             TO WK2-PREV-BEST-END-DATE
037700         MOVE PGT-PERIOD-ID (WK2-PERIOD-IX2) TO WK2-PREV-PERIOD-ID
037800
037900*--------------------------------------------------------------
038000* 0450 - REMEMBER THIS SCHEDULE'S RESULT (HAS IT GOT AN
038100* ELIGIBLE PERIOD, AND IF SO, WHICH ONE IS THE OLDEST) FOR THE
038200* NEW-REQUISITION-PERIOD PASS FURTHER DOWN.
038300*--------------------------------------------------------------
038400 0450-SAVE-SCHEDULE-SUMMARY.
038500     ADD 1 TO WK8-SCHEDULE-COUNT.
038600     SET SCS-IDX TO WK8-SCHEDULE-COUNT.
038700     MOVE WK2-CURRENT-PROGRAM  TO SCS-PROGRAM-ID (SCS-IDX).
038800     MOVE WK2-CURRENT-FACILITY TO SCS-FACILITY-ID (SCS-IDX).
038900     MOVE WK2-CURRENT-SCHEDULE TO SCS-SCHEDULE-ID (SCS-IDX).
039000     IF WK2-FIRST-ELIGIBLE-FOUND = "Y"
039100         MOVE "Y" TO SCS-HAS-ELIGIBLE (SCS-IDX)
039200         MOVE WK2-FIRST-ELIGIBLE-PERIOD TO
039250             SCS-CANDIDATE-PERIOD (SCS-IDX)
039300     ELSE
039400         MOVE "N" TO SCS-HAS-ELIGIBLE (SCS-IDX)
039500         MOVE SPACE TO SCS-CANDIDATE-PERIOD (SCS-IDX).
039600
039700*--------------------------------------------------------------
039800* 0470 - WRITE ONE PERIOD-RESULT-RECORD FOR THE CURRENT
039900* SCHEDULE (PROGRAM/FACILITY/SCHEDULE FROM WK2-CURRENT-*).
040000*--------------------------------------------------------------
040100 0470-WRITE-PERIOD-RESULT.
040200     MOVE WK2-CURRENT-PROGRAM  TO PRR-PROGRAM-ID.
040300     MOVE WK2-CURRENT-FACILITY TO PRR-FACILITY-ID.
040400     MOVE WK2-CURRENT-SCHEDULE TO PRR-SCHEDULE-ID.
040500     MOVE WK-OUT-RESULT-TYPE   TO PRR-RESULT-TYPE.
040600     MOVE WK-OUT-PERIOD-ID     TO PRR-PERIOD-ID.
040700     MOVE WK-OUT-ERROR-CODE    TO PRR-ERROR-CODE.
040800     WRITE PERIOD-RESULT-RECORD.
040900     ADD 1 TO WK1-RECORDS-WRITTEN.
041000
041100*--------------------------------------------------------------
041200* 0500 - FOR EVERY DISTINCT REGULAR PROGRAM/FACILITY PAIR ON
041300* THE REQUISITION FILE, DECIDE THE PERIOD A FRESH REGULAR
041400* REQUISITION SHOULD BE FILED AGAINST.
041500*--------------------------------------------------------------
041600 0500-PROCESS-NEW-REQ-COMBOS.
041700     MOVE ZERO TO WK9-COMBOS-DONE-COUNT.
041800     IF WK3-REQ-COUNT = ZERO
041900         GO TO 0500-EXIT.
042000     PERFORM 0510-PROCESS-ONE-REQ-FOR-COMBO THRU 0510-EXIT
042100         VARYING RQT-IDX FROM 1 BY 1
042200         UNTIL RQT-IDX > WK3-REQ-COUNT.
042300 0500-EXIT.
042400     EXIT.
042500
042600 0510-PROCESS-ONE-REQ-FOR-COMBO.
042700     IF RQT-EMERGENCY-FLAG (RQT-IDX) = "Y"
042800         GO TO 0510-EXIT.
042900     MOVE RQT-PROGRAM-ID (RQT-IDX)  TO WK-COMBO-PROGRAM.
042950     MOVE RQT-FACILITY-ID (RQT-IDX) TO WK-COMBO-FACILITY.
042960     MOVE RQT-FACILITY-ID (RQT-IDX) TO WK-COMBO-FAC-PROG-FAC.
042970     MOVE RQT-PROGRAM-ID (RQT-IDX)  TO WK-COMBO-FAC-PROG-PGM.
043100     PERFORM 0511-CHECK-COMBO-DONE THRU 0511-EXIT.
043200     IF WK-COMBO-ALREADY-DONE = "Y"
043300         GO TO 0510-EXIT.
043400     PERFORM 0520-MARK-COMBO-DONE.
043500     PERFORM 0530-FIND-LAST-REGULAR-REQ.
043600     PERFORM 0540-FIND-PERIOD-FOR-NEW-REQ THRU 0540-EXIT.
043700 0510-EXIT.
043800     EXIT.
043900
044000 0511-CHECK-COMBO-DONE.
044100     MOVE "N" TO WK-COMBO-ALREADY-DONE.
044200     IF WK9-COMBOS-DONE-COUNT = ZERO
044300         GO TO 0511-EXIT.
044400     PERFORM 0512-CHECK-ONE-COMBO-DONE
044500         VARYING CDT-IDX FROM 1 BY 1
044600         UNTIL CDT-IDX > WK9-COMBOS-DONE-COUNT
044700            OR WK-COMBO-ALREADY-DONE = "Y".
044800 0511-EXIT.
044900     EXIT.
045000
045100 0512-CHECK-ONE-COMBO-DONE.
045200     IF CDT-PROGRAM-ID (CDT-IDX) = WK-COMBO-PROGRAM
045300        AND CDT-FACILITY-ID (CDT-IDX) = WK-COMBO-FACILITY
045400         MOVE "Y" TO WK-COMBO-ALREADY-DONE.
045500
045600 0520-MARK-COMBO-DONE.
045700     ADD 1 TO WK9-COMBOS-DONE-COUNT.
045800     SET CDT-IDX TO WK9-COMBOS-DONE-COUNT.
045900     MOVE WK-COMBO-PROGRAM  TO CDT-PROGRAM-ID (CDT-IDX).
046000     MOVE WK-COMBO-FACILITY TO CDT-FACILITY-ID (CDT-IDX).
046100
046200*--------------------------------------------------------------
046300* 0530 - THE "LAST" REGULAR REQUISITION FOR A PROGRAM/FACILITY
046400* IS THE ONE TIED TO THE SCHEDULE'S MOST RECENT PERIOD (THE
046500* PERIOD WITH THE LATEST START DATE).
046600*--------------------------------------------------------------
046700 0530-FIND-LAST-REGULAR-REQ.
046800     MOVE "N" TO WK-LAST-REQ-FOUND.
046900     MOVE SPACE TO WK-LAST-REQ-STATUS.
047000     MOVE ZERO TO WK-LAST-REQ-BEST-START.
047100     PERFORM 0531-CHECK-ONE-FOR-LAST
047200         VARYING WK-RQT-SUB2 FROM 1 BY 1
047300         UNTIL WK-RQT-SUB2 > WK3-REQ-COUNT.
047400
047500 0531-CHECK-ONE-FOR-LAST.
047600     IF RQF-FACILITY-PROGRAM (WK-RQT-SUB2) = WK-COMBO-FAC-PROG
047800        AND RQT-EMERGENCY-FLAG (WK-RQT-SUB2) = "N"
047900         MOVE RQT-PERIOD-ID (WK-RQT-SUB2) TO WK-LOOKUP-PERIOD-ID
048000         PERFORM 0532-LOOKUP-PERIOD-START-DATE
048100         IF WK-LOOKUP-FOUND = "Y"
048200            AND WK-LOOKUP-START-DATE > WK-LAST-REQ-BEST-START
048300             MOVE WK-LOOKUP-START-DATE TO WK-LAST-REQ-BEST-START
048400             MOVE RQT-STATUS (WK-RQT-SUB2) TO WK-LAST-REQ-STATUS
048500             MOVE "Y" TO WK-LAST-REQ-FOUND.
048600
048700 0532-LOOKUP-PERIOD-START-DATE.
048800     MOVE "N" TO WK-LOOKUP-FOUND.
048900     MOVE ZERO TO WK-LOOKUP-START-DATE.
049000     IF WK7-ALL-PERIOD-COUNT = ZERO
049100         GO TO 0532-EXIT.
049200     SET PAT-IDX TO 1.
049300     SEARCH PAT-ENTRY
049400         AT END NEXT SENTENCE
049500         WHEN PAT-PERIOD-ID (PAT-IDX) = WK-LOOKUP-PERIOD-ID
049600             MOVE "Y" TO WK-LOOKUP-FOUND
049700             MOVE PAT-START-DATE (PAT-IDX) TO WK-LOOKUP-START-DATE
049800 0532-EXIT.
049900     EXIT.
050000
050100*--------------------------------------------------------------
050200* 0540 - APPLY THE NEW-REQUISITION-PERIOD RULES, IN ORDER:
050300*   A) A REGULAR REQUISITION STILL INITIATED OR SUBMITTED ON
050400*      THE LAST PERIOD BLOCKS A NEW ONE (INVALID-REQUISITION-
050500*      STATUS).
050600*   B) THE PROGRAM/FACILITY MUST HAVE A PROCESSING SCHEDULE AT
050700*      ALL (REQUISITION-INITIALIZATION IF NOT).
050800*   C) THE CANDIDATE (OLDEST ELIGIBLE) PERIOD MUST BELONG TO
050900*      THIS SAME SCHEDULE (INVALID-PERIOD IF NOT - SEE 0545).
051000*   D) OTHERWISE THE OLDEST ELIGIBLE PERIOD ON THAT SCHEDULE
051100*      IS THE ANSWER (NEWPERIOD), IF THERE IS ONE.
051200*
051300* (THIS BATCH TRANSLATION HAS NO "SUGGESTED PERIOD" INPUT FROM
051400* THE ON-LINE SIDE, SO THE SUGGESTED-PERIOD-MISMATCH HALF OF
051500* INVALID-PERIOD THE ON-LINE SERVICE ALSO MAKES DOES NOT APPLY
051600* HERE.)
051700*--------------------------------------------------------------
051800 0540-FIND-PERIOD-FOR-NEW-REQ.
051900     IF WK-LAST-REQ-FOUND = "Y"
052000        AND (WK-LAST-REQ-STATUS = "I" OR WK-LAST-REQ-STATUS = "S")
052100         MOVE "ERROR     " TO WK-OUT-RESULT-TYPE
052200         MOVE SPACE TO WK-OUT-PERIOD-ID
052300         MOVE "INVALID-REQUISITION-STATUS" TO WK-OUT-ERROR-CODE
052400         PERFORM 0541-WRITE-COMBO-RESULT
052500         GO TO 0540-EXIT.
052600     PERFORM 0550-LOOKUP-SCHEDULE-SUMMARY THRU 0550-EXIT.
052700     IF WK-SCHED-FOUND = "N"
052800         MOVE "ERROR     " TO WK-OUT-RESULT-TYPE
052900         MOVE SPACE TO WK-OUT-PERIOD-ID
053000         MOVE "REQUISITION-INITIALIZATION" TO WK-OUT-ERROR-CODE
053100         PERFORM 0541-WRITE-COMBO-RESULT
053200         GO TO 0540-EXIT.
053300     IF SCS-HAS-ELIGIBLE (SCS-IDX) = "N"
053400         GO TO 0540-EXIT.
053500     PERFORM 0545-CHECK-CANDIDATE-SCHEDULE THRU 0545-EXIT.
053600     IF WK-CAND-SCHEDULE-FOUND = "Y"
053700        AND WK-CAND-SCHEDULE-ID NOT = SCS-SCHEDULE-ID (SCS-IDX)
053800         MOVE "ERROR     " TO WK-OUT-RESULT-TYPE
053900         MOVE SPACE TO WK-OUT-PERIOD-ID
054000         MOVE "INVALID-PERIOD" TO WK-OUT-ERROR-CODE
054100         PERFORM 0541-WRITE-COMBO-RESULT
054200         GO TO 0540-EXIT.
054300     MOVE "NEWPERIOD " TO WK-OUT-RESULT-TYPE.
054400     MOVE SCS-CANDIDATE-PERIOD (SCS-IDX) TO WK-OUT-PERIOD-ID.
054500     MOVE SPACE TO WK-OUT-ERROR-CODE.
054600     PERFORM 0541-WRITE-COMBO-RESULT.
054700 0540-EXIT.
054800     EXIT.
054900
055000 0541-WRITE-COMBO-RESULT.
055100     MOVE WK-COMBO-PROGRAM  TO PRR-PROGRAM-ID.
055200     MOVE WK-COMBO-FACILITY TO PRR-FACILITY-ID.
055300     IF WK-SCHED-FOUND = "Y"
055400         MOVE SCS-SCHEDULE-ID (SCS-IDX) TO PRR-SCHEDULE-ID
055500     ELSE
055600         MOVE SPACE TO PRR-SCHEDULE-ID.
055700     MOVE WK-OUT-RESULT-TYPE TO PRR-RESULT-TYPE.
055800     MOVE WK-OUT-PERIOD-ID   TO PRR-PERIOD-ID.
055900     MOVE WK-OUT-ERROR-CODE  TO PRR-ERROR-CODE.
056000     WRITE PERIOD-RESULT-RECORD.
056100     ADD 1 TO WK1-RECORDS-WRITTEN.
056200
056300*--------------------------------------------------------------
056400* 0545 - LOOK UP WHICH SCHEDULE THE CANDIDATE (OLDEST ELIGIBLE)
056500* PERIOD ACTUALLY BELONGS TO, SO 0540 CAN CONFIRM IT MATCHES THE
056600* PROGRAM/FACILITY'S OWN SCHEDULE BEFORE HANDING IT BACK AS
056700* NEWPERIOD (REQ #H-7118).
056800*--------------------------------------------------------------
056900 0545-CHECK-CANDIDATE-SCHEDULE.
057000     MOVE "N" TO WK-CAND-SCHEDULE-FOUND.
057100     MOVE SPACE TO WK-CAND-SCHEDULE-ID.
057200     IF WK7-ALL-PERIOD-COUNT = ZERO
057300         GO TO 0545-EXIT.
057400     SET PAT-IDX TO 1.
057500     SEARCH PAT-ENTRY
057600         AT END NEXT SENTENCE
057700         WHEN PAT-PERIOD-ID (PAT-IDX) =
057750              SCS-CANDIDATE-PERIOD (SCS-IDX)
057800             MOVE "Y" TO WK-CAND-SCHEDULE-FOUND
057900             MOVE PAT-SCHEDULE-ID (PAT-IDX) TO
057950                 WK-CAND-SCHEDULE-ID.
058000 0545-EXIT.
058100     EXIT.
058200
058300 0550-LOOKUP-SCHEDULE-SUMMARY.
058400     MOVE "N" TO WK-SCHED-FOUND.
058500     IF WK8-SCHEDULE-COUNT = ZERO
058600         GO TO 0550-EXIT.
058700     SET SCS-IDX TO 1.
058800     SEARCH SCS-ENTRY
058900         AT END NEXT SENTENCE
059000         WHEN SCS-PROGRAM-ID (SCS-IDX) = WK-COMBO-PROGRAM
059100              AND SCS-FACILITY-ID (SCS-IDX) = WK-COMBO-FACILITY
059200             MOVE "Y" TO WK-SCHED-FOUND.
059300 0550-EXIT.
059400     EXIT.
059500
059600*--------------------------------------------------------------
059700* 0900 - CLOSE UP AND REPORT HOW MANY RESULT RECORDS WENT OUT.
059800*--------------------------------------------------------------
059900 0900-CLOSING-PROCEDURE.
060000     CLOSE PERIOD-FILE.
060100     CLOSE REQUISITION-FILE.
060200     CLOSE PERIOD-RESULT-FILE.
060300     DISPLAY "PERSEL01 - PERIOD RESULT RECORDS WRITTEN: "
060400             WK1-RECORDS-WRITTEN.
