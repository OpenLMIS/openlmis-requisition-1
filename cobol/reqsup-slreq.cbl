000100*--------------------------------------------------------------
000200* SLREQ.CBL - SELECT for the REQUISITION master file.
000300*--------------------------------------------------------------
000400     SELECT REQUISITION-FILE
000500         ASSIGN TO "REQUIS"
000600         ORGANIZATION IS SEQUENTIAL.
