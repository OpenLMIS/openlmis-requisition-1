000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    APRBLD01.
000300 AUTHOR.        D. TULLY.
000400 INSTALLATION.  STATE HEALTH SUPPLY OFFICE.
000500 DATE-WRITTEN.  06/11/91.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*--------------------------------------------------------------
000900* CHANGE LOG
001000*--------------------------------------------------------------
001100* 06/11/91  DLT  ORIGINAL PROGRAM.  BUILDS AN EMPTY APPROVED-       H-4502
001200*                PRODUCT FILE FOR THE STOCKING-PARAMETER            H-4502
001300*                EXTRACT (REQ #H-4502).                             H-4502
001400* 01/22/96  SWK  ADDED RECORDS-WRITTEN COUNTER TO MATCH HOUSE       012296
001500*                STANDARD.                                          012296
001600* 12/03/98  SWK  Y2K REVIEW - N/A, NO DATE FIELDS.  SIGNED        Y2K-0041
001700*                OFF PER Y2K-0041.                                Y2K-0041
001800*--------------------------------------------------------------
001900* Builds an empty APPROVED-PRODUCT-FILE.
002000*--------------------------------------------------------------
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500
002600 INPUT-OUTPUT SECTION.
002700 FILE-CONTROL.
002800
002900     COPY "reqsup-slaprod.cbl".
003000
003100 DATA DIVISION.
003200 FILE SECTION.
003300
003400     COPY "reqsup-fdaprod.cbl".
003500
003600 WORKING-STORAGE SECTION.
003700
003800 77  WK1-RECORDS-WRITTEN   PIC 9(05) COMP VALUE ZERO.
003900
004000 PROCEDURE DIVISION.
004100 PROGRAM-BEGIN.
004200     OPEN OUTPUT APPROVED-PRODUCT-FILE.
004300     CLOSE APPROVED-PRODUCT-FILE.
004400     DISPLAY "APRBLD01 - APPROVED-PRODUCT FILE BUILT,"
004450             " ZERO RECORDS".
004500
004600 PROGRAM-EXIT.
004700     EXIT PROGRAM.
004800
004900 PROGRAM-DONE.
005000     STOP RUN.
