000100*--------------------------------------------------------------
000200* FDSUPLN.CBL - SUPPLY-LINE-RECORD, 26 bytes (25-byte layout
000300* plus the one-byte house spare every file in this suite
000400* carries since the 1996 record-layout review).
000500*--------------------------------------------------------------
000600 FD  SUPPLY-LINE-FILE
000700     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 26 CHARACTERS.
000900 01  SUPPLY-LINE-RECORD.
001000     05  SUP-PROGRAM-ID          PIC X(08).
001100     05  SUP-SUPV-NODE-ID        PIC X(08).
001200     05  SUP-SUPPLYING-FAC-ID    PIC X(08).
001300     05  SUP-LOCAL-FULFILL       PIC X(01).
001400         88  SUP-FULFILLS-LOCALLY     VALUE "Y".
001500         88  SUP-DOES-NOT-FULFILL     VALUE "N".
001600     05  FILLER                  PIC X(01) VALUE SPACE.
