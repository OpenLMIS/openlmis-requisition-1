000100*--------------------------------------------------------------
000200* FDDISP.CBL - DISPOSITION-RECORD, 69 bytes (68-byte layout
000300* plus the house spare byte).
000400*--------------------------------------------------------------
000500 FD  DISPOSITION-FILE
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 69 CHARACTERS.
000800 01  DISPOSITION-RECORD.
000900     05  DSP-REQ-ID              PIC X(08).
001000     05  DSP-ACTION              PIC X(12).
001100     05  DSP-MESSAGE             PIC X(40).
001200     05  DSP-SUPPLY-FAC-ID       PIC X(08).
001300     05  FILLER                  PIC X(01) VALUE SPACE.
001400
001500*----------------------------------------------------------
001600* DSP-ACTION is really a short code dressed up in a 12-byte
001700* field for the report - the 88-levels below are how the
001800* PROCEDURE DIVISION tests it.
001900*----------------------------------------------------------
002000 01  DSP-ACTION-REDEFINED REDEFINES DISPOSITION-RECORD.
002100     05  FILLER                  PIC X(08).
002200     05  DSP-ACTION-CODE         PIC X(12).
002300         88  DSP-IS-APPROVED         VALUE "APPROVED    ".
002400         88  DSP-IS-CONVERTED        VALUE "CONVERTED   ".
002500         88  DSP-IS-IN-APPROVAL      VALUE "IN-APPROVAL ".
002600         88  DSP-IS-REJECTED         VALUE "REJECTED    ".
002700         88  DSP-IS-ERROR            VALUE "ERROR       ".
002800     05  FILLER                  PIC X(49).
