000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SUPBLD01.
000300 AUTHOR.        R. MASON.
000400 INSTALLATION.  STATE HEALTH SUPPLY OFFICE.
000500 DATE-WRITTEN.  04/04/86.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*--------------------------------------------------------------
000900* CHANGE LOG
001000*--------------------------------------------------------------
001100* 04/04/86  RFM  ORIGINAL PROGRAM.  BUILDS AN EMPTY SUPPLY-         040486
001200*                LINE FILE.                                         040486
001300* 03/30/93  DLT  NOTED IN COMMENTS THAT THIS FILE IS READ           033093
001400*                WHOLE INTO A TABLE BY THE APPROVAL RUN - SEE       033093
001500*                REQAPR01.  NO CODE CHANGE.                         033093
001600* 01/22/96  SWK  ADDED RECORDS-WRITTEN COUNTER.                     012296
001700* 12/03/98  SWK  Y2K REVIEW - N/A.  SIGNED OFF PER Y2K-0041.      Y2K-0041
001800*--------------------------------------------------------------
001900* Builds an empty SUPPLY-LINE-FILE.
002000*--------------------------------------------------------------
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500
002600 INPUT-OUTPUT SECTION.
002700 FILE-CONTROL.
002800
002900     COPY "reqsup-slsupln.cbl".
003000
003100 DATA DIVISION.
003200 FILE SECTION.
003300
003400     COPY "reqsup-fdsupln.cbl".
003500
003600 WORKING-STORAGE SECTION.
003700
003800 77  WK1-RECORDS-WRITTEN   PIC 9(05) COMP VALUE ZERO.
003900
004000 PROCEDURE DIVISION.
004100 PROGRAM-BEGIN.
004200     OPEN OUTPUT SUPPLY-LINE-FILE.
004300     CLOSE SUPPLY-LINE-FILE.
004400     DISPLAY "SUPBLD01 - SUPPLY-LINE FILE BUILT, ZERO RECORDS".
004500
004600 PROGRAM-EXIT.
004700     EXIT PROGRAM.
004800
004900 PROGRAM-DONE.
005000     STOP RUN.
